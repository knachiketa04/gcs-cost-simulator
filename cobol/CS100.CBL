000010      IDENTIFICATION          DIVISION.
000020*=================================
000030*
000040      PROGRAM-ID.             CS100.
000050      AUTHOR.                 R J TALBOT.
000060      INSTALLATION.           APPLEWOOD COMPUTERS.
000070      DATE-WRITTEN.           02/04/1988.
000080      DATE-COMPILED.
000090      SECURITY.               COPYRIGHT (C) 1988-2026 AND LATER,
000100                               VINCENT BRYAN COEN.
000110                               DISTRIBUTED UNDER THE GNU GENERAL
000120                               PUBLIC LICENSE.  SEE FILE COPYING.
000130*
000140* REMARKS.   THE SIMULATION ENGINE.  RUNS ONE STRATEGY (AUTOCLASS
000150*            OR LIFECYCLE) OVER PM-MONTHS MONTHS, GROWING THE
000160*            DATA SET, SPLITTING EACH MONTH'S UPLOAD INTO A NEW
000170*            "GENERATION", AGEING EVERY LIVE GENERATION BY ONE
000180*            MONTH, RECLASSIFYING IT BY AGE AND WRITING ONE
000190*            MONTHLY RESULT RECORD TO THE DETAIL FILE THAT
000200*            MATCHES THE STRATEGY IT WAS CALLED FOR.
000210*
000220*            CALLED ONCE PER STRATEGY FROM CS000 3000-RUN-
000230*            SIMULATIONS.  A COMPARISON RUN CALLS THIS TWICE,
000240*            ONCE FOR EACH DETAIL FILE.
000250*
000260* CALLED MODULES.    CS060 - UPLOAD OPERATION COUNT.
000270* FUNCTIONS USED.    NONE.
000280* FILES USED.        CSAUTO.DAT OR CSLIFE.DAT - OUTPUT, ONE
000290*                     ACCORDING TO CS-STRATEGY-SW.
000300*
000310* CHANGES:
000320* 02/04/88 RJT -        CREATED, FIRST CUT OF A DATA CAPACITY
000330*                        PROJECTION RUN FOR THE MACHINE ROOM - ONE
000340*                        STRAIGHT MONTH-ON-MONTH GROWTH CURVE, NO
000350*                        TIERING OR STRATEGY OF ANY KIND YET.
000360* 18/07/90 RJT -    .01 WORKING TABLE WIDENED, A LONG PROJECTION
000370*                        WAS OVERRUNNING THE OLD 80-SLOT LIMIT.
000380* 03/05/93 MAB -    .02 ROUNDING TIDIED ON THE GROWTH LOOP AFTER
000390*                        AN OPS QUERY ON THE YEAR-END FIGURES.
000400* 21/02/96 RJT -    .03 TABLE REBUILT ON A SORT-MERGE PASS, WAS
000410*                        A STRAIGHT REPLACE AND LOST ENTRIES.
000420* 09/10/98 RJT - Y2K    MONTH COUNTER NO LONGER WINDOWED ON A
000430*                        CENTURY BREAK - NOW A PLAIN 1-120 COUNT.
000440* 05/03/99 RJT - Y2K    RE-CHECKED AFTER OPS RAN THE 2000 TEST
000450*                        DECK, NO FURTHER CHANGES NEEDED.
000460* 29/01/09 VBC -        MIGRATION TO GNU COBOL.
000470* 16/04/24 VBC -        COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
000480*                        PREVIOUS NOTICES.
000490* 19/09/25 VBC - 3.3.00 VERSION UPDATE AND BUILDS RESET.
000500* 22/01/26 VBC - 1.0.00 REWRITTEN AS THE GCS SIMULATION ENGINE -
000510*                        THE OLD STRAIGHT GROWTH CURVE BECAME THE
000520*                        MONTH LOOP, A NEW GENERATION TABLE ADDED
000530*                        TO CARRY EACH MONTH'S UPLOAD THROUGH THE
000540*                        AUTOCLASS AND LIFECYCLE STRATEGIES.
000550* 30/01/26 VBC -    .01 MONTH-TRANSITION-SPLITTER AND TRANSITION-
000560*                        COSTER ADDED FOR THE LIFECYCLE SIDE.
000570* 09/02/26 VBC -    .02 GN-GEN-HIGH-USED SNAPSHOT (WS-LOOP-LIMIT)
000580*                        ADDED SO A GENERATION APPENDED THIS MONTH
000590*                        IS NOT ALSO PROCESSED THIS MONTH - SEE
000600*                        TICKET SC-014 ON THE SAME OVERFLOW RUN.
000610* 12/02/26 VBC -    .03 MERGE PASS (2800 SERIES) ADDED - THE 700
000620*                        TB SCENARIO NEVER SETTLED BELOW 150.
000630* 10/08/26 VBC -    .04 SW-TESTING WAS ONLY A COMMENT HERE, THE
000640*                        SWITCH ITSELF WAS NEVER DECLARED - ADDED
000650*                        AND WIRED TO AN ACTUAL DISPLAY IN 1300.
000660*
000670*************************************************************************
000680*
000690* COPYRIGHT NOTICE.
000700* ****************
000710*
000720* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
000730* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN, 1976-2026 AND LATER.
000740*
000750* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
000760* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
000770* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER
000780* AS REVISED FOR PERSONAL USAGE ONLY, INCLUDING USE WITHIN A
000790* BUSINESS BUT EXCLUDING REPACKAGING OR RESALE IN ANY WAY.
000800*
000810* THIS PROGRAM IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL,
000820* BUT WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
000830* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.  SEE THE
000840* GNU GENERAL PUBLIC LICENSE FOR MORE DETAILS.
000850*
000860*************************************************************************
000870*
000880      ENVIRONMENT             DIVISION.
000890*=================================
000900*
000910      CONFIGURATION           SECTION.
000920      SPECIAL-NAMES.
000930          C01 IS TOP-OF-FORM.
000940      INPUT-OUTPUT            SECTION.
000950      FILE-CONTROL.
000960          SELECT CS-DETAIL-FILE
000970              ASSIGN TO WS-DETAIL-FILE-NAME
000980              ORGANIZATION IS LINE SEQUENTIAL
000990              FILE STATUS IS WS-DETAIL-STATUS.
001000*
001010      DATA                    DIVISION.
001020*=================================
001030*
001040      FILE                    SECTION.
001050*
001060* THE DETAIL FILE IS OPENED UNDER WHICHEVER LOGICAL NAME MATCHES
001070* THE STRATEGY THIS RUN IS FOR - SEE 0100-INITIALISE.  ONE RECORD
001080* IS WRITTEN PER MONTH SIMULATED.
001090*
001100      FD  CS-DETAIL-FILE.
001110*
001120      COPY "WSCSMTH.COB".
001130*
001140      WORKING-STORAGE         SECTION.
001150*---------------------------------
001160      77  WS-PROG-NAME             PIC X(16) VALUE "CS100 (1.0.04)".
001170*
001180      01  WS-DETAIL-FILE-NAME      PIC X(40).
001190      01  WS-DETAIL-STATUS         PIC XX.
001200*
001210      01  WS-MONTH-NO              PIC S9(3)  COMP.
001220      01  WS-LOOP-LIMIT            PIC S9(5)  COMP.
001230      01  WS-SUB                   PIC S9(3)  COMP.
001240*
001250* NEW DATA FOR THE MONTH, SPLIT INTO THE AUTOCLASS-ELIGIBLE
001260* (LARGE OBJECT) SIDE AND THE NEVER-ELIGIBLE (SMALL OBJECT) SIDE.
001270* THE SMALL-OBJECT SIDE NEVER GETS ITS OWN GENERATION - IT JUST
001280* PILES UP IN THE CUMULATIVE TOTALS BELOW.
001290*
001300      01  WS-NEW-DATA-GB           PIC S9(12)V9(4)  COMP-3.
001310      01  WS-PRIOR-TOTAL-GB        PIC S9(12)V9(4)  COMP-3.
001320      01  WS-ELIGIBLE-GB           PIC S9(12)V9(4)  COMP-3.
001330      01  WS-NON-ELIG-GB           PIC S9(12)V9(4)  COMP-3.
001340      01  WS-ELIGIBLE-OBJECTS-NEW  PIC S9(15)V9(2)  COMP-3.
001350      01  WS-NON-ELIG-OBJECTS-NEW  PIC S9(15)V9(2)  COMP-3.
001360      01  WS-CUM-NON-ELIG-GB       PIC S9(12)V9(4)  COMP-3.
001370      01  WS-CUM-NON-ELIG-OBJECTS  PIC S9(15)V9(2)  COMP-3.
001380*
001390* UPLOAD-OPS-CALC LINKAGE WORK AREA - LAYOUT MUST MATCH CS060'S
001400* UO-UPLOAD-REQUEST FIELD FOR FIELD, IT IS PASSED BY REFERENCE.
001410*
001420      01  WS-UPLOAD-WORK.
001430          03  WS-UO-OBJECT-COUNT       PIC S9(15)V9(2)  COMP-3.
001440          03  WS-UO-AVG-SIZE-KIB       PIC S9(7)V99     COMP-3.
001450          03  WS-UO-TOTAL-OPS          PIC S9(15)V9(2)  COMP-3.
001460*
001470* DEBUG EDIT VIEW - SET SW-TESTING ON TO DISPLAY THIS WHEN AN
001480* UPLOAD OPERATION COUNT LOOKS SUSPECT, SAME IDEA AS CS060.
001490*
001500      01  WS-UPLOAD-WORK-EDIT  REDEFINES  WS-UPLOAD-WORK.
001510          03  WS-UPLOAD-COUNT-EDIT     PIC X(9).
001520          03  WS-UPLOAD-SIZE-EDIT      PIC X(5).
001530          03  WS-UPLOAD-OPS-EDIT       PIC X(9).
001540*
001550      01  SW-TESTING                PIC X  VALUE "N".
001560          88  SW-TEST-ON                VALUE "Y".
001570*
001580      01  WS-UPLOAD-OPS-LARGE      PIC S9(15)V9(2)  COMP-3.
001590      01  WS-UPLOAD-OPS-SMALL      PIC S9(15)V9(2)  COMP-3.
001600      01  WS-UPLOAD-OPS-TOTAL      PIC S9(15)V9(2)  COMP-3.
001610      01  WS-UPLOAD-API-COST       PIC S9(10)V9(4)  COMP-3.
001620*
001630* THIS MONTH'S FOUR TIER TOTALS - RESET EACH MONTH IN 1500, BUILT
001640* UP AS THE GENERATION TABLE IS WALKED IN 1600.  THE VIEW BELOW
001650* LETS 1800-COMPUTE-COSTS WALK IT OFF THE SAME PR-STORAGE-PRICE-
001660* TBL REDEFINES THAT CS050 USES FOR THE PRICE HIERARCHY CHECK.
001670*
001680      01  WS-TIER-TOTALS.
001690          03  WS-TIER-STD-GB           PIC S9(12)V9(4)  COMP-3.
001700          03  WS-TIER-NL-GB            PIC S9(12)V9(4)  COMP-3.
001710          03  WS-TIER-CL-GB            PIC S9(12)V9(4)  COMP-3.
001720          03  WS-TIER-AR-GB            PIC S9(12)V9(4)  COMP-3.
001730      01  WS-TIER-TOTALS-VIEW  REDEFINES  WS-TIER-TOTALS.
001740          03  WS-TIER-GB-TBL           PIC S9(12)V9(4)  COMP-3
001750                                        OCCURS 4.
001760*
001770      01  WS-TOTAL-GB              PIC S9(12)V9(4)  COMP-3.
001780      01  WS-ELIGIBLE-OBJECTS-MTH  PIC S9(15)V9(2)  COMP-3.
001790      01  WS-TRANSITION-OPS        PIC S9(15)V9(2)  COMP-3.
001800      01  WS-TRANSITION-FEES       PIC S9(10)V9(4)  COMP-3.
001810      01  WS-RETRIEVAL-COST        PIC S9(10)V9(4)  COMP-3.
001820      01  WS-LIFECYCLE-TOTAL-OBJECTS  PIC S9(15)V9(2)  COMP-3.
001830*
001840      01  WS-STORAGE-COST          PIC S9(10)V9(4)  COMP-3.
001850      01  WS-USER-API-COST         PIC S9(10)V9(4)  COMP-3.
001860      01  WS-TRANSITION-API-COST   PIC S9(10)V9(4)  COMP-3.
001870      01  WS-API-COST              PIC S9(10)V9(4)  COMP-3.
001880      01  WS-SPECIAL-COST          PIC S9(10)V9(4)  COMP-3.
001890      01  WS-TOTAL-COST            PIC S9(10)V9(4)  COMP-3.
001900*
001910* SCRATCH FOR THE AUTOCLASS STANDARD-TIER HOT/COLD SPLIT.
001920*
001930      01  WS-HOT-GB                PIC S9(12)V9(4)  COMP-3.
001940      01  WS-COLD-GB               PIC S9(12)V9(4)  COMP-3.
001950      01  WS-HOT-OBJECTS           PIC S9(15)V9(2)  COMP-3.
001960      01  WS-COLD-OBJECTS          PIC S9(15)V9(2)  COMP-3.
001970*
001980* SCRATCH FOR THE AUTOCLASS COLDER-TIER ACCESS/RE-PROMOTION TEST.
001990*
002000      01  WS-ACCESSED-GB           PIC S9(12)V9(4)  COMP-3.
002010      01  WS-ACCESSED-OBJECTS      PIC S9(15)V9(2)  COMP-3.
002020      01  WS-ACCESS-RATE           PIC 9V9(4)       COMP-3.
002030*
002040* SCRATCH PASSED TO 2300-APPEND-GENERATION - LAYOUT MATCHES THE
002050* GN-GENERATION-ENTRY FIELDS IT GETS MOVED INTO.
002060*
002070      01  WS-APPEND-WORK.
002080          03  WS-APPEND-SIZE           PIC S9(12)V9(4)  COMP-3.
002090          03  WS-APPEND-AGE            PIC S9(5)        COMP-3.
002100          03  WS-APPEND-OBJECTS        PIC S9(15)V9(2)  COMP-3.
002110          03  WS-APPEND-MONTH          PIC S9(3)        COMP.
002120*
002130* DEBUG DUMP OF THE NEXT TABLE ENTRY 2300-APPEND-GENERATION IS
002140* ABOUT TO FILE - SEE THE 12/02/26 MERGE-PASS NOTE ABOVE.
002150*
002160      01  WS-APPEND-WORK-EDIT  REDEFINES  WS-APPEND-WORK.
002170          03  WS-APPEND-SIZE-EDIT      PIC X(9).
002180          03  WS-APPEND-AGE-EDIT       PIC X(3).
002190          03  WS-APPEND-OBJECTS-EDIT   PIC X(9).
002200          03  WS-APPEND-MONTH-EDIT     PIC X(2).
002210*
002220* LIFECYCLE MONTH-WINDOW WORK - THE GENERATION'S AGE AT THE START
002230* AND END OF THIS MONTH, AND WHERE THE WALK ACROSS THAT WINDOW
002240* HAS GOT TO.
002250*
002260      01  WS-TIER-WORK.
002270          03  WS-CLASSIFY-TIER         PIC X(8).
002280              88  WS-TIER-IS-STANDARD      VALUE "STANDARD".
002290              88  WS-TIER-IS-NEARLINE      VALUE "NEARLINE".
002300              88  WS-TIER-IS-COLDLINE      VALUE "COLDLINE".
002310              88  WS-TIER-IS-ARCHIVE       VALUE "ARCHIVE ".
002320          03  WS-SEG-PREV-TIER          PIC X(8).
002330          03  WS-FEE-FROM-TIER          PIC X(8).
002340      01  WS-CLASSIFY-AGE           PIC S9(5)  COMP-3.
002350      01  WS-SEG-BEGIN              PIC S9(5)  COMP-3.
002360      01  WS-SEG-END                PIC S9(5)  COMP-3.
002370      01  WS-SEG-PREV-DAY           PIC S9(5)  COMP-3.
002380      01  WS-SEG-DAYS               PIC S9(5)  COMP-3.
002390      01  WS-CP-DAY                 PIC S9(4)  COMP-3.
002400      01  WS-CP-IX                  PIC S9     COMP.
002410*
002420* GENERATION MERGE WORK - GN-GX2 IS THE APPEND/MERGE INDEX, KEPT
002430* SEPARATE FROM GN-GX (THE PER-MONTH PROCESSING INDEX) SO THE
002440* TWO NEVER CLASH WHEN A MERGE RUNS STRAIGHT AFTER A MONTH'S
002450* GENERATIONS HAVE BEEN WALKED.
002460*
002470      01  WS-MERGE-KEPT             PIC X  OCCURS 400.
002480      01  WS-BEST-SIZE              PIC S9(12)V9(4)  COMP-3.
002490      01  WS-BEST-GX                PIC S9(5)  COMP.
002500      01  WS-KEEP-RANK              PIC S9(3)  COMP.
002510*
002520      COPY "WSCSFILE.COB".
002530      COPY "WSCSGEN.COB".
002540*
002550      LINKAGE                 SECTION.
002560*-----------------------------
002570*
002580      COPY "WSCSPARM.COB".
002590      COPY "WSCSPRIC.COB".
002600      COPY "WSCSCALL.COB".
002610*
002620      PROCEDURE DIVISION USING PM-PARAMETER-RECORD
002630                                PR-PRICE-RECORD
002640                                CS-CALLING-DATA.
002650*================================================
002660*
002670      0000-MAIN.
002680          PERFORM 0100-INITIALISE THRU 0100-EXIT.
002690          PERFORM 1000-PROCESS-MONTHS THRU 1000-EXIT
002700                  VARYING WS-MONTH-NO FROM 1 BY 1
002710                  UNTIL WS-MONTH-NO > PM-MONTHS.
002720          PERFORM 0900-TERMINATE THRU 0900-EXIT.
002730          GOBACK.
002740*
002750* CLEARS THE GENERATION TABLE AND OPENS THE DETAIL FILE THAT
002760* MATCHES THIS RUN'S STRATEGY - ONLY ONE OF THE TWO IS EVER
002770* OPEN AT ONCE, CS100 IS CALLED ONCE PER STRATEGY.
002780*
002790      0100-INITIALISE.
002800          MOVE ZERO TO WS-CUM-NON-ELIG-GB.
002810          MOVE ZERO TO WS-CUM-NON-ELIG-OBJECTS.
002820          MOVE ZERO TO GN-GEN-COUNT.
002830          MOVE ZERO TO GN-GEN-HIGH-USED.
002840          PERFORM 0120-FREE-ONE-SLOT THRU 0120-EXIT
002850                  VARYING GN-GX FROM 1 BY 1 UNTIL GN-GX > 400.
002860          IF CS-STRATEGY-AUTOCLASS
002870              MOVE CS-FILE-AUTOCLASS TO WS-DETAIL-FILE-NAME
002880              GO TO 0100-OPEN.
002890          MOVE CS-FILE-LIFECYCLE TO WS-DETAIL-FILE-NAME.
002900      0100-OPEN.
002910          OPEN OUTPUT CS-DETAIL-FILE.
002920      0100-EXIT.
002930          EXIT.
002940*
002950      0120-FREE-ONE-SLOT.
002960          MOVE "N" TO GN-GEN-USED (GN-GX).
002970      0120-EXIT.
002980          EXIT.
002990*
003000      0900-TERMINATE.
003010          CLOSE CS-DETAIL-FILE.
003020      0900-EXIT.
003030          EXIT.
003040*
003050* ONE PASS OF THE MONTH LOOP - NEW DATA IN, SPLIT, UPLOADED,
003060* AGED, RE-CLASSIFIED, MERGED IF NEEDED, COSTED AND WRITTEN.
003070*
003080      1000-PROCESS-MONTHS.
003090          PERFORM 1100-CALC-NEW-DATA THRU 1100-EXIT.
003100          PERFORM 1200-SPLIT-NEW-DATA THRU 1200-EXIT.
003110          PERFORM 1300-UPLOAD-OPS THRU 1300-EXIT.
003120          PERFORM 1400-APPEND-NEW-UPLOAD THRU 1400-EXIT.
003130          PERFORM 1500-INIT-TIER-ACCUMULATORS THRU 1500-EXIT.
003140          MOVE GN-GEN-HIGH-USED TO WS-LOOP-LIMIT.
003150          PERFORM 1600-PROCESS-GENERATIONS THRU 1600-EXIT
003160                  VARYING GN-GX FROM 1 BY 1
003170                  UNTIL GN-GX > WS-LOOP-LIMIT.
003180          PERFORM 1700-MERGE-CHECK THRU 1700-EXIT.
003190          PERFORM 1800-COMPUTE-COSTS THRU 1800-EXIT.
003200          PERFORM 1900-WRITE-MONTHLY-RESULT THRU 1900-EXIT.
003210      1000-EXIT.
003220          EXIT.
003230*
003240* MONTH 1 IS THE STARTING DATA SET AS GIVEN ON THE PARAMETER
003250* CARD.  AFTER THAT THE GROWTH RATE IS APPLIED TO EVERYTHING
003260* CARRIED SO FAR - ALL LIVE GENERATIONS PLUS THE NEVER-ELIGIBLE
003270* CUMULATIVE TOTAL - NOT JUST TO THE FIRST MONTH'S FIGURE.
003280*
003290      1100-CALC-NEW-DATA.
003300          IF WS-MONTH-NO = 1
003310              MOVE PM-INITIAL-DATA-GB TO WS-NEW-DATA-GB
003320              GO TO 1100-EXIT.
003330          IF PM-GROWTH-RATE NOT > ZERO
003340              MOVE ZERO TO WS-NEW-DATA-GB
003350              GO TO 1100-EXIT.
003360          MOVE WS-CUM-NON-ELIG-GB TO WS-PRIOR-TOTAL-GB.
003370          PERFORM 1150-SUM-ONE-GENERATION THRU 1150-EXIT
003380                  VARYING GN-GX2 FROM 1 BY 1
003390                  UNTIL GN-GX2 > GN-GEN-HIGH-USED.
003400          COMPUTE WS-NEW-DATA-GB ROUNDED =
003410              WS-PRIOR-TOTAL-GB * PM-GROWTH-RATE.
003420      1100-EXIT.
003430          EXIT.
003440*
003450      1150-SUM-ONE-GENERATION.
003460          IF GN-GEN-IS-FREE (GN-GX2)
003470              GO TO 1150-EXIT.
003480          COMPUTE WS-PRIOR-TOTAL-GB ROUNDED =
003490              WS-PRIOR-TOTAL-GB + GN-SIZE-GB (GN-GX2).
003500      1150-EXIT.
003510          EXIT.
003520*
003530* SPLITS THE MONTH'S NEW DATA INTO THE LARGE-OBJECT (ELIGIBLE)
003540* AND SMALL-OBJECT (NEVER ELIGIBLE) SIDES AND CONVERTS EACH GB
003550* FIGURE TO AN OBJECT COUNT VIA ITS OWN AVERAGE OBJECT SIZE.
003560*
003570      1200-SPLIT-NEW-DATA.
003580          COMPUTE WS-ELIGIBLE-GB ROUNDED =
003590              WS-NEW-DATA-GB * PM-PCT-LARGE.
003600          COMPUTE WS-NON-ELIG-GB ROUNDED =
003610              WS-NEW-DATA-GB - WS-ELIGIBLE-GB.
003620          COMPUTE WS-ELIGIBLE-OBJECTS-NEW ROUNDED =
003630              (WS-ELIGIBLE-GB * 1048576) / PM-AVG-OBJ-LARGE-KIB.
003640          COMPUTE WS-NON-ELIG-OBJECTS-NEW ROUNDED =
003650              (WS-NON-ELIG-GB * 1048576) / PM-AVG-OBJ-SMALL-KIB.
003660          ADD WS-NON-ELIG-GB TO WS-CUM-NON-ELIG-GB.
003670          ADD WS-NON-ELIG-OBJECTS-NEW TO WS-CUM-NON-ELIG-OBJECTS.
003680      1200-EXIT.
003690          EXIT.
003700*
003710* UPLOAD-OPS-CALC, ONCE FOR EACH SIDE OF THE SPLIT - CS060 ADDS
003720* THE MULTIPART OVERHEAD FOR THE LARGE-OBJECT SIDE.
003730*
003740      1300-UPLOAD-OPS.
003750          MOVE WS-ELIGIBLE-OBJECTS-NEW TO WS-UO-OBJECT-COUNT.
003760          MOVE PM-AVG-OBJ-LARGE-KIB TO WS-UO-AVG-SIZE-KIB.
003770          CALL "CS060" USING WS-UPLOAD-WORK.
003780          IF SW-TEST-ON
003790              DISPLAY "1300 LARGE SIDE " WS-UPLOAD-WORK-EDIT.
003800          MOVE WS-UO-TOTAL-OPS TO WS-UPLOAD-OPS-LARGE.
003810          MOVE WS-NON-ELIG-OBJECTS-NEW TO WS-UO-OBJECT-COUNT.
003820          MOVE PM-AVG-OBJ-SMALL-KIB TO WS-UO-AVG-SIZE-KIB.
003830          CALL "CS060" USING WS-UPLOAD-WORK.
003840          IF SW-TEST-ON
003850              DISPLAY "1300 SMALL SIDE " WS-UPLOAD-WORK-EDIT.
003860          MOVE WS-UO-TOTAL-OPS TO WS-UPLOAD-OPS-SMALL.
003870          COMPUTE WS-UPLOAD-OPS-TOTAL =
003880              WS-UPLOAD-OPS-LARGE + WS-UPLOAD-OPS-SMALL.
003890          COMPUTE WS-UPLOAD-API-COST ROUNDED =
003900              WS-UPLOAD-OPS-TOTAL * PR-CLASS-A-PRICE.
003910      1300-EXIT.
003920          EXIT.
003930*
003940* THE ELIGIBLE SIDE OF THIS MONTH'S UPLOAD BECOMES ONE NEW
003950* GENERATION, AGE ZERO.  THE NEVER-ELIGIBLE SIDE NEVER DOES.
003960*
003970      1400-APPEND-NEW-UPLOAD.
003980          IF WS-ELIGIBLE-GB NOT > ZERO
003990              GO TO 1400-EXIT.
004000          MOVE WS-ELIGIBLE-GB TO WS-APPEND-SIZE.
004010          MOVE ZERO TO WS-APPEND-AGE.
004020          MOVE WS-ELIGIBLE-OBJECTS-NEW TO WS-APPEND-OBJECTS.
004030          MOVE WS-MONTH-NO TO WS-APPEND-MONTH.
004040          PERFORM 2300-APPEND-GENERATION THRU 2300-EXIT.
004050      1400-EXIT.
004060          EXIT.
004070*
004080* AUTOCLASS KEEPS THE NEVER-ELIGIBLE SIDE IN STANDARD FROM THE
004090* START - IT IS NOT A TRACKED GENERATION, IT NEVER AGES, SO IT
004100* HAS TO BE SEEDED HERE EVERY MONTH.  LIFECYCLE HAS NO EQUIVALENT
004110* TIER ACCUMULATOR FOR IT - ITS OBJECT COUNT IS CARRIED STRAIGHT
004120* INTO WS-LIFECYCLE-TOTAL-OBJECTS INSTEAD, BELOW.
004130*
004140      1500-INIT-TIER-ACCUMULATORS.
004150          MOVE ZERO TO WS-TIER-TOTALS.
004160          MOVE ZERO TO WS-ELIGIBLE-OBJECTS-MTH.
004170          MOVE ZERO TO WS-TRANSITION-OPS.
004180          MOVE ZERO TO WS-TRANSITION-FEES.
004190          MOVE ZERO TO WS-RETRIEVAL-COST.
004200          MOVE WS-CUM-NON-ELIG-OBJECTS TO WS-LIFECYCLE-TOTAL-OBJECTS.
004210          IF CS-STRATEGY-AUTOCLASS
004220              MOVE WS-CUM-NON-ELIG-GB TO WS-TIER-STD-GB.
004230      1500-EXIT.
004240          EXIT.
004250*
004260* WALKS EVERY LIVE GENERATION THAT EXISTED AT THE START OF THIS
004270* MONTH (WS-LOOP-LIMIT, NOT THE LIVE GN-GEN-HIGH-USED, SO A
004280* GENERATION APPENDED DURING THIS MONTH'S OWN PROCESSING IS LEFT
004290* FOR NEXT MONTH) AND DISPATCHES IT TO THE STRATEGY IN FORCE.
004300*
004310      1600-PROCESS-GENERATIONS.
004320          IF GN-GEN-IS-FREE (GN-GX)
004330              GO TO 1600-EXIT.
004340          IF GN-SIZE-GB (GN-GX) < 0.001
004350              GO TO 1600-EXIT.
004360          IF CS-STRATEGY-AUTOCLASS
004370              PERFORM 2000-AUTOCLASS-GENERATION THRU 2000-EXIT
004380              GO TO 1600-EXIT.
004390          PERFORM 2500-LIFECYCLE-GENERATION THRU 2500-EXIT.
004400      1600-EXIT.
004410          EXIT.
004420*
004430      1700-MERGE-CHECK.
004440          IF GN-GEN-COUNT NOT > 150
004450              GO TO 1700-EXIT.
004460          PERFORM 2800-MERGE-GENERATIONS THRU 2800-EXIT.
004470      1700-EXIT.
004480          EXIT.
004490*
004500* ROLLS UP THE MONTH'S STORAGE, API, UPLOAD AND SPECIAL COSTS.
004510* THE STORAGE LOOP WALKS THE SAME FOUR-TIER SHAPE AS THE PRICE
004520* HIERARCHY CHECK IN CS050 - A FIFTH TIER NEEDS NO NEW CODE HERE
004530* EITHER, JUST A WIDER OCCURS IN BOTH COPYBOOKS.
004540*
004550      1800-COMPUTE-COSTS.
004560          COMPUTE WS-TOTAL-GB ROUNDED =
004570              WS-TIER-STD-GB + WS-TIER-NL-GB
004580                             + WS-TIER-CL-GB + WS-TIER-AR-GB.
004590          MOVE ZERO TO WS-STORAGE-COST.
004600          PERFORM 1810-ADD-ONE-TIER-COST THRU 1810-EXIT
004610                  VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 4.
004620          COMPUTE WS-USER-API-COST ROUNDED =
004630              (PM-READS * PR-CLASS-B-PRICE)
004640                  + (PM-WRITES * PR-CLASS-A-PRICE).
004650          IF CS-STRATEGY-AUTOCLASS
004660              PERFORM 1820-AUTOCLASS-COSTS THRU 1820-EXIT
004670              GO TO 1800-EXIT.
004680          PERFORM 1840-LIFECYCLE-COSTS THRU 1840-EXIT.
004690      1800-EXIT.
004700          EXIT.
004710*
004720      1810-ADD-ONE-TIER-COST.
004730          COMPUTE WS-STORAGE-COST ROUNDED =
004740              WS-STORAGE-COST
004750                  + (WS-TIER-GB-TBL (WS-SUB)
004760                     * PR-STORAGE-PRICE-TBL (WS-SUB)).
004770      1810-EXIT.
004780          EXIT.
004790*
004800      1820-AUTOCLASS-COSTS.
004810          COMPUTE WS-TRANSITION-API-COST ROUNDED =
004820              WS-TRANSITION-OPS * PR-CLASS-A-PRICE.
004830          COMPUTE WS-SPECIAL-COST ROUNDED =
004840              (WS-ELIGIBLE-OBJECTS-MTH / 1000) * PR-AUTOCLASS-FEE.
004850          COMPUTE WS-API-COST ROUNDED =
004860              WS-USER-API-COST + WS-TRANSITION-API-COST
004870                                + WS-UPLOAD-API-COST.
004880          COMPUTE WS-TOTAL-COST ROUNDED =
004890              WS-STORAGE-COST + WS-API-COST + WS-SPECIAL-COST.
004900      1820-EXIT.
004910          EXIT.
004920*
004930      1840-LIFECYCLE-COSTS.
004940          MOVE WS-TRANSITION-FEES TO WS-TRANSITION-API-COST.
004950          MOVE WS-RETRIEVAL-COST TO WS-SPECIAL-COST.
004960          COMPUTE WS-API-COST ROUNDED =
004970              WS-USER-API-COST + WS-TRANSITION-API-COST
004980                                + WS-UPLOAD-API-COST.
004990          COMPUTE WS-TOTAL-COST ROUNDED =
005000              WS-STORAGE-COST + WS-API-COST + WS-SPECIAL-COST.
005010      1840-EXIT.
005020          EXIT.
005030*
005040      1900-WRITE-MONTHLY-RESULT.
005050          IF CS-STRATEGY-AUTOCLASS
005060              SET MR-STRATEGY-AUTOCLASS TO TRUE
005070              GO TO 1900-SET-COMMON.
005080          SET MR-STRATEGY-LIFECYCLE TO TRUE.
005090      1900-SET-COMMON.
005100          MOVE WS-MONTH-NO TO MR-MONTH-NO.
005110          MOVE WS-TIER-STD-GB TO MR-STD-GB.
005120          MOVE WS-TIER-NL-GB TO MR-NL-GB.
005130          MOVE WS-TIER-CL-GB TO MR-CL-GB.
005140          MOVE WS-TIER-AR-GB TO MR-AR-GB.
005150          MOVE WS-TOTAL-GB TO MR-TOTAL-GB.
005160          MOVE WS-SPECIAL-COST TO MR-SPECIAL-COST.
005170          MOVE WS-STORAGE-COST TO MR-STORAGE-COST.
005180          MOVE WS-API-COST TO MR-API-COST.
005190          MOVE WS-UPLOAD-API-COST TO MR-UPLOAD-API-COST.
005200          MOVE WS-USER-API-COST TO MR-USER-API-COST.
005210          MOVE WS-TRANSITION-API-COST TO MR-TRANSITION-COST.
005220          MOVE WS-TOTAL-COST TO MR-TOTAL-COST.
005230          MOVE ZERO TO MR-ELIGIBLE-OBJECTS.
005240          MOVE ZERO TO MR-NON-ELIG-OBJECTS.
005250          MOVE ZERO TO MR-TOTAL-OBJECTS.
005260          IF CS-STRATEGY-AUTOCLASS
005270              MOVE WS-ELIGIBLE-OBJECTS-MTH TO MR-ELIGIBLE-OBJECTS
005280              MOVE WS-CUM-NON-ELIG-OBJECTS TO MR-NON-ELIG-OBJECTS
005290              GO TO 1900-DO-WRITE.
005300          MOVE WS-LIFECYCLE-TOTAL-OBJECTS TO MR-TOTAL-OBJECTS.
005310      1900-DO-WRITE.
005320          WRITE MR-MONTHLY-RESULT-RECORD.
005330      1900-EXIT.
005340          EXIT.
005350*
005360* AUTOCLASS GENERATION PROCESSING.  CLASSIFIES THE GENERATION BY
005370* ITS AGE AT THE START OF THE MONTH AND SENDS IT DOWN ONE OF TWO
005380* PATHS - THE STANDARD-TIER HOT/COLD SPLIT OR THE COLDER-TIER
005390* ACCESS/RE-PROMOTION TEST.
005400*
005410      2000-AUTOCLASS-GENERATION.
005420          MOVE GN-AGE-DAYS (GN-GX) TO WS-CLASSIFY-AGE.
005430          PERFORM 2900-CLASSIFY-TIER THRU 2900-EXIT.
005440          IF WS-TIER-IS-STANDARD
005450              PERFORM 2100-AUTOCLASS-STANDARD THRU 2100-EXIT
005460              GO TO 2000-EXIT.
005470          PERFORM 2200-AUTOCLASS-COLDER THRU 2200-EXIT.
005480      2000-EXIT.
005490          EXIT.
005500*
005510* THE ACCESS RATE SPLITS A STANDARD-TIER GENERATION INTO A HOT
005520* PORTION (RE-ACCESSED, STAYS AT AGE ZERO AS ITS OWN GENERATION)
005530* AND A COLD PORTION (NOT ACCESSED, AGES ON).  A COLD PORTION
005540* THAT HAS ALREADY REACHED 30 DAYS MOVES TO NEARLINE INSTEAD OF
005550* AGEING FURTHER IN STANDARD - THIS NEVER ACTUALLY FIRES, SINCE
005560* 2900-CLASSIFY-TIER NEVER RETURNS "STANDARD" PAST 30 DAYS, BUT
005570* IT IS LEFT IN PLACE AS THE ORIGINAL COST MODEL SPECIFIED IT.
005580*
005590      2100-AUTOCLASS-STANDARD.
005600          COMPUTE WS-HOT-GB ROUNDED =
005610              GN-SIZE-GB (GN-GX) * PM-ACC-STANDARD.
005620          COMPUTE WS-COLD-GB ROUNDED =
005630              GN-SIZE-GB (GN-GX) - WS-HOT-GB.
005640          COMPUTE WS-HOT-OBJECTS ROUNDED =
005650              GN-OBJECTS (GN-GX) * PM-ACC-STANDARD.
005660          COMPUTE WS-COLD-OBJECTS ROUNDED =
005670              GN-OBJECTS (GN-GX) - WS-HOT-OBJECTS.
005680          IF WS-HOT-GB NOT > 0.001
005690              GO TO 2100-COLD-PORTION.
005700          MOVE WS-HOT-GB TO WS-APPEND-SIZE.
005710          MOVE ZERO TO WS-APPEND-AGE.
005720          MOVE WS-HOT-OBJECTS TO WS-APPEND-OBJECTS.
005730          MOVE WS-MONTH-NO TO WS-APPEND-MONTH.
005740          PERFORM 2300-APPEND-GENERATION THRU 2300-EXIT.
005750          COMPUTE WS-TIER-STD-GB ROUNDED =
005760              WS-TIER-STD-GB + WS-HOT-GB.
005770          COMPUTE WS-ELIGIBLE-OBJECTS-MTH ROUNDED =
005780              WS-ELIGIBLE-OBJECTS-MTH + WS-HOT-OBJECTS.
005790      2100-COLD-PORTION.
005800          IF GN-AGE-DAYS (GN-GX) NOT < 30
005810              PERFORM 2120-COLD-TO-NEARLINE THRU 2120-EXIT
005820              PERFORM 2350-DROP-GENERATION THRU 2350-EXIT
005830              GO TO 2100-EXIT.
005840          PERFORM 2140-COLD-STAYS-STANDARD THRU 2140-EXIT.
005850      2100-EXIT.
005860          EXIT.
005870*
005880      2120-COLD-TO-NEARLINE.
005890          IF WS-COLD-GB NOT > 0.001
005900              GO TO 2120-EXIT.
005910          COMPUTE WS-TIER-NL-GB ROUNDED =
005920              WS-TIER-NL-GB + WS-COLD-GB.
005930          COMPUTE WS-ELIGIBLE-OBJECTS-MTH ROUNDED =
005940              WS-ELIGIBLE-OBJECTS-MTH + WS-COLD-OBJECTS.
005950      2120-EXIT.
005960          EXIT.
005970*
005980      2140-COLD-STAYS-STANDARD.
005990          IF WS-COLD-GB NOT > 0.001
006000              PERFORM 2350-DROP-GENERATION THRU 2350-EXIT
006010              GO TO 2140-EXIT.
006020          MOVE WS-COLD-GB TO GN-SIZE-GB (GN-GX).
006030          MOVE WS-COLD-OBJECTS TO GN-OBJECTS (GN-GX).
006040          ADD 30 TO GN-AGE-DAYS (GN-GX).
006050          COMPUTE WS-TIER-STD-GB ROUNDED =
006060              WS-TIER-STD-GB + WS-COLD-GB.
006070          COMPUTE WS-ELIGIBLE-OBJECTS-MTH ROUNDED =
006080              WS-ELIGIBLE-OBJECTS-MTH + WS-COLD-OBJECTS.
006090      2140-EXIT.
006100          EXIT.
006110*
006120* A NEARLINE, COLDLINE OR ARCHIVE GENERATION THAT IS RE-ACCESSED
006130* THIS MONTH IS RE-PROMOTED TO STANDARD AS ITS OWN NEW GENERATION
006140* (AGE ZERO).  A TRANSITION OP IS ONLY COUNTED WHEN THE SOURCE
006150* TIER IS COLDLINE OR ARCHIVE - A NEARLINE RE-ACCESS IS PLAIN
006160* CLASS B READ TRAFFIC, ALREADY COSTED IN 1800-COMPUTE-COSTS.
006170*
006180      2200-AUTOCLASS-COLDER.
006190          PERFORM 2210-SELECT-ACCESS-RATE THRU 2210-EXIT.
006200          IF WS-ACCESS-RATE NOT > ZERO
006210              GO TO 2290-KEEP-REMAINDER.
006220          COMPUTE WS-ACCESSED-GB ROUNDED =
006230              GN-SIZE-GB (GN-GX) * WS-ACCESS-RATE.
006240          COMPUTE WS-ACCESSED-OBJECTS ROUNDED =
006250              GN-OBJECTS (GN-GX) * WS-ACCESS-RATE.
006260          PERFORM 2220-COUNT-TRANSITION-OP THRU 2220-EXIT.
006270          IF WS-ACCESSED-GB NOT > 0.001
006280              GO TO 2290-KEEP-REMAINDER.
006290          MOVE WS-ACCESSED-GB TO WS-APPEND-SIZE.
006300          MOVE ZERO TO WS-APPEND-AGE.
006310          MOVE WS-ACCESSED-OBJECTS TO WS-APPEND-OBJECTS.
006320          MOVE WS-MONTH-NO TO WS-APPEND-MONTH.
006330          PERFORM 2300-APPEND-GENERATION THRU 2300-EXIT.
006340          COMPUTE WS-TIER-STD-GB ROUNDED =
006350              WS-TIER-STD-GB + WS-ACCESSED-GB.
006360          COMPUTE WS-ELIGIBLE-OBJECTS-MTH ROUNDED =
006370              WS-ELIGIBLE-OBJECTS-MTH + WS-ACCESSED-OBJECTS.
006380          SUBTRACT WS-ACCESSED-GB FROM GN-SIZE-GB (GN-GX).
006390          SUBTRACT WS-ACCESSED-OBJECTS FROM GN-OBJECTS (GN-GX).
006400      2290-KEEP-REMAINDER.
006410          IF GN-SIZE-GB (GN-GX) NOT > 0.001
006420              PERFORM 2350-DROP-GENERATION THRU 2350-EXIT
006430              GO TO 2200-EXIT.
006440          PERFORM 2295-ADD-REMAINDER-TO-TIER THRU 2295-EXIT.
006450          ADD 30 TO GN-AGE-DAYS (GN-GX).
006460          COMPUTE WS-ELIGIBLE-OBJECTS-MTH ROUNDED =
006470              WS-ELIGIBLE-OBJECTS-MTH + GN-OBJECTS (GN-GX).
006480      2200-EXIT.
006490          EXIT.
006500*
006510      2210-SELECT-ACCESS-RATE.
006520          MOVE ZERO TO WS-ACCESS-RATE.
006530          IF WS-TIER-IS-NEARLINE
006540              MOVE PM-ACC-NEARLINE TO WS-ACCESS-RATE
006550              GO TO 2210-EXIT.
006560          IF WS-TIER-IS-COLDLINE
006570              MOVE PM-ACC-COLDLINE TO WS-ACCESS-RATE
006580              GO TO 2210-EXIT.
006590          MOVE PM-ACC-ARCHIVE TO WS-ACCESS-RATE.
006600      2210-EXIT.
006610          EXIT.
006620*
006630      2220-COUNT-TRANSITION-OP.
006640          IF WS-TIER-IS-NEARLINE
006650              GO TO 2220-EXIT.
006660          IF WS-ACCESSED-GB NOT > 0.001
006670              GO TO 2220-EXIT.
006680          COMPUTE WS-TRANSITION-OPS ROUNDED =
006690              WS-TRANSITION-OPS + WS-ACCESSED-OBJECTS.
006700      2220-EXIT.
006710          EXIT.
006720*
006730      2295-ADD-REMAINDER-TO-TIER.
006740          IF WS-TIER-IS-NEARLINE
006750              COMPUTE WS-TIER-NL-GB ROUNDED =
006760                  WS-TIER-NL-GB + GN-SIZE-GB (GN-GX)
006770              GO TO 2295-EXIT.
006780          IF WS-TIER-IS-COLDLINE
006790              COMPUTE WS-TIER-CL-GB ROUNDED =
006800                  WS-TIER-CL-GB + GN-SIZE-GB (GN-GX)
006810              GO TO 2295-EXIT.
006820          COMPUTE WS-TIER-AR-GB ROUNDED =
006830              WS-TIER-AR-GB + GN-SIZE-GB (GN-GX).
006840      2295-EXIT.
006850          EXIT.
006860*
006870* GENERIC "FILE A NEW GENERATION" HELPER - REUSES A FREE SLOT IF
006880* ONE EXISTS BELOW THE HIGH-WATER MARK, ELSE EXTENDS THE TABLE.
006890* USES GN-GX2, NEVER GN-GX, SO IT IS SAFE TO CALL FROM INSIDE THE
006900* GN-GX PROCESSING LOOP WITHOUT DISTURBING THAT LOOP'S POSITION.
006910*
006920      2300-APPEND-GENERATION.
006930          SET GN-GX2 TO 1.
006940      2310-FIND-FREE-SLOT.
006950          IF GN-GX2 > GN-GEN-HIGH-USED
006960              GO TO 2320-EXTEND-TABLE.
006970          IF GN-GEN-IS-FREE (GN-GX2)
006980              GO TO 2330-FILL-SLOT.
006990          SET GN-GX2 UP BY 1.
007000          GO TO 2310-FIND-FREE-SLOT.
007010      2320-EXTEND-TABLE.
007020          ADD 1 TO GN-GEN-HIGH-USED.
007030          SET GN-GX2 TO GN-GEN-HIGH-USED.
007040      2330-FILL-SLOT.
007050          MOVE "Y" TO GN-GEN-USED (GN-GX2).
007060          MOVE WS-APPEND-SIZE TO GN-SIZE-GB (GN-GX2).
007070          MOVE WS-APPEND-AGE TO GN-AGE-DAYS (GN-GX2).
007080          MOVE WS-APPEND-OBJECTS TO GN-OBJECTS (GN-GX2).
007090          MOVE WS-APPEND-MONTH TO GN-CREATED-MONTH (GN-GX2).
007100          ADD 1 TO GN-GEN-COUNT.
007110      2300-EXIT.
007120          EXIT.
007130*
007140* FREES THE CURRENT GN-GX SLOT - USED WHEN A GENERATION ENDS,
007150* EITHER BY SHRINKING BELOW 0.001 GB OR BY BEING RE-PROMOTED IN
007160* FULL.
007170*
007180      2350-DROP-GENERATION.
007190          MOVE "N" TO GN-GEN-USED (GN-GX).
007200          SUBTRACT 1 FROM GN-GEN-COUNT.
007210      2350-EXIT.
007220          EXIT.
007230*
007240* LIFECYCLE GENERATION PROCESSING.  THE GENERATION AGES 30 DAYS
007250* THIS MONTH, CROSSING ZERO, ONE OR MORE OF THE NL/CL/AR DAY
007260* THRESHOLDS ON THE WAY - MONTH-TRANSITION-SPLITTER DIVIDES THE
007270* MONTH'S VOLUME ACROSS WHATEVER TIERS IT PASSES THROUGH AND
007280* CHARGES TRANSITION-COSTER FOR EACH BOUNDARY CROSSED.
007290*
007300      2500-LIFECYCLE-GENERATION.
007310          MOVE GN-AGE-DAYS (GN-GX) TO WS-SEG-BEGIN.
007320          COMPUTE WS-SEG-END = WS-SEG-BEGIN + 30.
007330          PERFORM 2600-SPLIT-MONTH-TRANSITIONS THRU 2600-EXIT.
007340          PERFORM 2750-CALC-RETRIEVAL THRU 2750-EXIT.
007350          COMPUTE WS-LIFECYCLE-TOTAL-OBJECTS ROUNDED =
007360              WS-LIFECYCLE-TOTAL-OBJECTS + GN-OBJECTS (GN-GX).
007370          ADD 30 TO GN-AGE-DAYS (GN-GX).
007380      2500-EXIT.
007390          EXIT.
007400*
007410* MONTH-TRANSITION-SPLITTER.  WALKS THE THREE DAY THRESHOLDS IN
007420* FIXED NL/CL/AR ORDER, ALLOCATING VOLUME TO WHICHEVER TIER THE
007430* GENERATION WAS ACTUALLY IN FOR EACH PART OF THE MONTH.  FEE
007440* CHARGING ALWAYS STARTS FROM "STANDARD" FOR THE FIRST BOUNDARY
007450* CROSSED THIS MONTH, EVEN IF THE GENERATION'S TRUE STARTING
007460* TIER WAS ALREADY COLDER - A SKIPPED-TIER TRANSITION PRICES AT
007470* THE FROM-TIER'S NORMAL NEXT HOP (RULE 6), NOT AT WHAT IT
007480* ACTUALLY PASSED THROUGH.
007490*
007500      2600-SPLIT-MONTH-TRANSITIONS.
007510          MOVE WS-SEG-BEGIN TO WS-CLASSIFY-AGE.
007520          PERFORM 2900-CLASSIFY-TIER THRU 2900-EXIT.
007530          MOVE WS-CLASSIFY-TIER TO WS-SEG-PREV-TIER.
007540          MOVE WS-SEG-BEGIN TO WS-SEG-PREV-DAY.
007550          MOVE "STANDARD" TO WS-FEE-FROM-TIER.
007560          PERFORM 2650-TEST-ONE-CHECKPOINT THRU 2650-EXIT
007570                  VARYING WS-CP-IX FROM 1 BY 1 UNTIL WS-CP-IX > 3.
007580          COMPUTE WS-SEG-DAYS = WS-SEG-END - WS-SEG-PREV-DAY.
007590          PERFORM 2690-ADD-TIER-VOLUME THRU 2690-EXIT.
007600      2600-EXIT.
007610          EXIT.
007620*
007630      2650-TEST-ONE-CHECKPOINT.
007640          MOVE PM-DAY-TBL (WS-CP-IX) TO WS-CP-DAY.
007650          IF WS-CP-DAY = ZERO
007660              GO TO 2650-EXIT.
007670          IF WS-SEG-BEGIN NOT < WS-CP-DAY
007680              GO TO 2650-EXIT.
007690          IF WS-CP-DAY > WS-SEG-END
007700              GO TO 2650-EXIT.
007710          COMPUTE WS-SEG-DAYS = WS-CP-DAY - WS-SEG-PREV-DAY.
007720          PERFORM 2690-ADD-TIER-VOLUME THRU 2690-EXIT.
007730          PERFORM 2700-COST-TRANSITIONS THRU 2700-EXIT.
007740          MOVE WS-CP-DAY TO WS-SEG-PREV-DAY.
007750          IF WS-CP-IX = 1
007760              MOVE "NEARLINE" TO WS-SEG-PREV-TIER
007770              MOVE "NEARLINE" TO WS-FEE-FROM-TIER
007780              GO TO 2650-EXIT.
007790          IF WS-CP-IX = 2
007800              MOVE "COLDLINE" TO WS-SEG-PREV-TIER
007810              MOVE "COLDLINE" TO WS-FEE-FROM-TIER
007820              GO TO 2650-EXIT.
007830          MOVE "ARCHIVE " TO WS-SEG-PREV-TIER.
007840          MOVE "ARCHIVE " TO WS-FEE-FROM-TIER.
007850      2650-EXIT.
007860          EXIT.
007870*
007880      2690-ADD-TIER-VOLUME.
007890          IF WS-SEG-PREV-TIER = "STANDARD"
007900              COMPUTE WS-TIER-STD-GB ROUNDED =
007910                  WS-TIER-STD-GB
007920                      + (GN-SIZE-GB (GN-GX) * WS-SEG-DAYS) / 30
007930              GO TO 2690-EXIT.
007940          IF WS-SEG-PREV-TIER = "NEARLINE"
007950              COMPUTE WS-TIER-NL-GB ROUNDED =
007960                  WS-TIER-NL-GB
007970                      + (GN-SIZE-GB (GN-GX) * WS-SEG-DAYS) / 30
007980              GO TO 2690-EXIT.
007990          IF WS-SEG-PREV-TIER = "COLDLINE"
008000              COMPUTE WS-TIER-CL-GB ROUNDED =
008010                  WS-TIER-CL-GB
008020                      + (GN-SIZE-GB (GN-GX) * WS-SEG-DAYS) / 30
008030              GO TO 2690-EXIT.
008040          COMPUTE WS-TIER-AR-GB ROUNDED =
008050              WS-TIER-AR-GB
008060                  + (GN-SIZE-GB (GN-GX) * WS-SEG-DAYS) / 30.
008070      2690-EXIT.
008080          EXIT.
008090*
008100* TRANSITION-COSTER - ONE HOP'S FEE, CHARGED AT THE RATE FOR
008110* WS-FEE-FROM-TIER'S NORMAL NEXT HOP.
008120*
008130      2700-COST-TRANSITIONS.
008140          IF WS-FEE-FROM-TIER = "STANDARD"
008150              COMPUTE WS-TRANSITION-FEES ROUNDED =
008160                  WS-TRANSITION-FEES
008170                      + GN-OBJECTS (GN-GX) * PR-TRANS-STD-NL
008180              GO TO 2700-EXIT.
008190          IF WS-FEE-FROM-TIER = "NEARLINE"
008200              COMPUTE WS-TRANSITION-FEES ROUNDED =
008210                  WS-TRANSITION-FEES
008220                      + GN-OBJECTS (GN-GX) * PR-TRANS-NL-CL
008230              GO TO 2700-EXIT.
008240          COMPUTE WS-TRANSITION-FEES ROUNDED =
008250              WS-TRANSITION-FEES
008260                  + GN-OBJECTS (GN-GX) * PR-TRANS-CL-AR.
008270      2700-EXIT.
008280          EXIT.
008290*
008300* RETRIEVAL COST IS CHARGED ONCE PER MONTH, AT WHICHEVER TIER
008310* THE GENERATION SITS IN AT THE END OF THE MONTH - NO RETRIEVAL
008320* CHARGE APPLIES TO STANDARD.
008330*
008340      2750-CALC-RETRIEVAL.
008350          MOVE WS-SEG-END TO WS-CLASSIFY-AGE.
008360          PERFORM 2900-CLASSIFY-TIER THRU 2900-EXIT.
008370          IF WS-TIER-IS-ARCHIVE AND PM-ACC-ARCHIVE > ZERO
008380              COMPUTE WS-RETRIEVAL-COST ROUNDED =
008390                  WS-RETRIEVAL-COST
008400                      + GN-SIZE-GB (GN-GX) * PM-ACC-ARCHIVE
008410                                            * PR-RETRIEVE-ARCHIVE
008420              GO TO 2750-EXIT.
008430          IF WS-TIER-IS-COLDLINE AND PM-ACC-COLDLINE > ZERO
008440              COMPUTE WS-RETRIEVAL-COST ROUNDED =
008450                  WS-RETRIEVAL-COST
008460                      + GN-SIZE-GB (GN-GX) * PM-ACC-COLDLINE
008470                                            * PR-RETRIEVE-COLDLINE
008480              GO TO 2750-EXIT.
008490          IF WS-TIER-IS-NEARLINE AND PM-ACC-NEARLINE > ZERO
008500              COMPUTE WS-RETRIEVAL-COST ROUNDED =
008510                  WS-RETRIEVAL-COST
008520                      + GN-SIZE-GB (GN-GX) * PM-ACC-NEARLINE
008530                                            * PR-RETRIEVE-NEARLINE.
008540      2750-EXIT.
008550          EXIT.
008560*
008570* GENERATION MERGE.  THE 100 LARGEST LIVE GENERATIONS ARE LEFT
008580* UNTOUCHED; EVERYTHING ELSE IS BUCKETED BY ITS CURRENT AGE TIER
008590* AND EACH NON-EMPTY BUCKET BECOMES ONE REPLACEMENT GENERATION -
008600* SIZE AND OBJECTS SUMMED, AGE THE OLDEST IN THE BUCKET, CREATED-
008610* MONTH THE EARLIEST.  RUNS ONLY WHEN GN-GEN-COUNT TOPS 150.
008620*
008630      2800-MERGE-GENERATIONS.
008640          PERFORM 2805-RESET-MERGE-FLAG THRU 2805-EXIT
008650                  VARYING GN-GX2 FROM 1 BY 1
008660                  UNTIL GN-GX2 > GN-GEN-HIGH-USED.
008670          PERFORM 2810-RESET-ONE-BUCKET THRU 2810-EXIT
008680                  VARYING GN-BX FROM 1 BY 1 UNTIL GN-BX > 4.
008690          PERFORM 2820-KEEP-ONE-LARGEST THRU 2820-EXIT
008700                  VARYING WS-KEEP-RANK FROM 1 BY 1
008710                  UNTIL WS-KEEP-RANK > 100.
008720          PERFORM 2840-BUCKET-ONE-ENTRY THRU 2840-EXIT
008730                  VARYING GN-GX2 FROM 1 BY 1
008740                  UNTIL GN-GX2 > GN-GEN-HIGH-USED.
008750          PERFORM 2860-FOLD-ONE-BUCKET THRU 2860-EXIT
008760                  VARYING GN-BX FROM 1 BY 1 UNTIL GN-BX > 4.
008770      2800-EXIT.
008780          EXIT.
008790*
008800      2805-RESET-MERGE-FLAG.
008810          MOVE "N" TO WS-MERGE-KEPT (GN-GX2).
008820      2805-EXIT.
008830          EXIT.
008840*
008850      2810-RESET-ONE-BUCKET.
008860          MOVE ZERO TO GN-BUCKET-SIZE-GB (GN-BX).
008870          MOVE ZERO TO GN-BUCKET-OBJECTS (GN-BX).
008880          MOVE ZERO TO GN-BUCKET-MAX-AGE (GN-BX).
008890          MOVE ZERO TO GN-BUCKET-MIN-MONTH (GN-BX).
008900          MOVE "N" TO GN-BUCKET-NON-EMPTY (GN-BX).
008910      2810-EXIT.
008920          EXIT.
008930*
008940      2820-KEEP-ONE-LARGEST.
008950          MOVE ZERO TO WS-BEST-SIZE.
008960          MOVE ZERO TO WS-BEST-GX.
008970          PERFORM 2825-TEST-ONE-CANDIDATE THRU 2825-EXIT
008980                  VARYING GN-GX2 FROM 1 BY 1
008990                  UNTIL GN-GX2 > GN-GEN-HIGH-USED.
009000          IF WS-BEST-GX = ZERO
009010              GO TO 2820-EXIT.
009020          MOVE "Y" TO WS-MERGE-KEPT (WS-BEST-GX).
009030      2820-EXIT.
009040          EXIT.
009050*
009060      2825-TEST-ONE-CANDIDATE.
009070          IF GN-GEN-IS-FREE (GN-GX2)
009080              GO TO 2825-EXIT.
009090          IF WS-MERGE-KEPT (GN-GX2) = "Y"
009100              GO TO 2825-EXIT.
009110          IF GN-SIZE-GB (GN-GX2) NOT > WS-BEST-SIZE
009120              GO TO 2825-EXIT.
009130          MOVE GN-SIZE-GB (GN-GX2) TO WS-BEST-SIZE.
009140          SET WS-BEST-GX TO GN-GX2.
009150      2825-EXIT.
009160          EXIT.
009170*
009180      2840-BUCKET-ONE-ENTRY.
009190          IF GN-GEN-IS-FREE (GN-GX2)
009200              GO TO 2840-EXIT.
009210          IF WS-MERGE-KEPT (GN-GX2) = "Y"
009220              GO TO 2840-EXIT.
009230          PERFORM 2845-SELECT-BUCKET THRU 2845-EXIT.
009240          COMPUTE GN-BUCKET-SIZE-GB (GN-BX) ROUNDED =
009250              GN-BUCKET-SIZE-GB (GN-BX) + GN-SIZE-GB (GN-GX2).
009260          COMPUTE GN-BUCKET-OBJECTS (GN-BX) ROUNDED =
009270              GN-BUCKET-OBJECTS (GN-BX) + GN-OBJECTS (GN-GX2).
009280          IF GN-AGE-DAYS (GN-GX2) > GN-BUCKET-MAX-AGE (GN-BX)
009290              MOVE GN-AGE-DAYS (GN-GX2) TO GN-BUCKET-MAX-AGE (GN-BX).
009300          IF GN-BUCKET-NON-EMPTY (GN-BX) NOT = "Y"
009310              MOVE GN-CREATED-MONTH (GN-GX2)
009320                  TO GN-BUCKET-MIN-MONTH (GN-BX)
009330              GO TO 2840-SET-FLAG.
009340          IF GN-CREATED-MONTH (GN-GX2) < GN-BUCKET-MIN-MONTH (GN-BX)
009350              MOVE GN-CREATED-MONTH (GN-GX2)
009360                  TO GN-BUCKET-MIN-MONTH (GN-BX).
009370      2840-SET-FLAG.
009380          MOVE "Y" TO GN-BUCKET-NON-EMPTY (GN-BX).
009390          MOVE "N" TO GN-GEN-USED (GN-GX2).
009400          SUBTRACT 1 FROM GN-GEN-COUNT.
009410      2840-EXIT.
009420          EXIT.
009430*
009440* BUCKET 1 IS STANDARD, 2 NEARLINE, 3 COLDLINE, 4 ARCHIVE - SAME
009450* ORDER GN-MERGE-BUCKET IS DECLARED IN, SEE WSCSGEN.COB.
009460*
009470      2845-SELECT-BUCKET.
009480          IF GN-AGE-DAYS (GN-GX2) NOT < 365
009490              SET GN-BX TO 4
009500              GO TO 2845-EXIT.
009510          IF GN-AGE-DAYS (GN-GX2) NOT < 90
009520              SET GN-BX TO 3
009530              GO TO 2845-EXIT.
009540          IF GN-AGE-DAYS (GN-GX2) NOT < 30
009550              SET GN-BX TO 2
009560              GO TO 2845-EXIT.
009570          SET GN-BX TO 1.
009580      2845-EXIT.
009590          EXIT.
009600*
009610      2860-FOLD-ONE-BUCKET.
009620          IF GN-BUCKET-NON-EMPTY (GN-BX) NOT = "Y"
009630              GO TO 2860-EXIT.
009640          MOVE GN-BUCKET-SIZE-GB (GN-BX) TO WS-APPEND-SIZE.
009650          MOVE GN-BUCKET-MAX-AGE (GN-BX) TO WS-APPEND-AGE.
009660          MOVE GN-BUCKET-OBJECTS (GN-BX) TO WS-APPEND-OBJECTS.
009670          MOVE GN-BUCKET-MIN-MONTH (GN-BX) TO WS-APPEND-MONTH.
009680          PERFORM 2300-APPEND-GENERATION THRU 2300-EXIT.
009690      2860-EXIT.
009700          EXIT.
009710*
009720* TIER-CLASSIFIER.  DISPATCHES ON CS-STRATEGY-SW SINCE THE TWO
009730* STRATEGIES CLASSIFY BY A DIFFERENT SET OF RULES - LIFECYCLE
009740* BY THE NL/CL/AR DAY THRESHOLDS ON THE PARAMETER CARD, AUTOCLASS
009750* BY A FIXED 30/90/365 LADDER THAT STOPS AT WHICHEVER TERMINAL
009760* CLASS THE CARD NAMES.
009770*
009780      2900-CLASSIFY-TIER.
009790          MOVE "STANDARD" TO WS-CLASSIFY-TIER.
009800          IF CS-STRATEGY-AUTOCLASS
009810              PERFORM 2920-CLASSIFY-AUTOCLASS-TIER THRU 2920-EXIT
009820              GO TO 2900-EXIT.
009830          PERFORM 2910-CLASSIFY-LIFECYCLE-TIER THRU 2910-EXIT.
009840      2900-EXIT.
009850          EXIT.
009860*
009870      2910-CLASSIFY-LIFECYCLE-TIER.
009880          IF PM-AR-DAYS > ZERO AND WS-CLASSIFY-AGE NOT < PM-AR-DAYS
009890              MOVE "ARCHIVE " TO WS-CLASSIFY-TIER
009900              GO TO 2910-EXIT.
009910          IF PM-CL-DAYS > ZERO AND WS-CLASSIFY-AGE NOT < PM-CL-DAYS
009920              MOVE "COLDLINE" TO WS-CLASSIFY-TIER
009930              GO TO 2910-EXIT.
009940          IF PM-NL-DAYS > ZERO AND WS-CLASSIFY-AGE NOT < PM-NL-DAYS
009950              MOVE "NEARLINE" TO WS-CLASSIFY-TIER.
009960      2910-EXIT.
009970          EXIT.
009980*
009990      2920-CLASSIFY-AUTOCLASS-TIER.
010000          IF PM-TERMINAL-NEARLINE
010010              PERFORM 2930-CLASSIFY-TO-NEARLINE THRU 2930-EXIT
010020              GO TO 2920-EXIT.
010030          PERFORM 2940-CLASSIFY-TO-ARCHIVE THRU 2940-EXIT.
010040      2920-EXIT.
010050          EXIT.
010060*
010070      2930-CLASSIFY-TO-NEARLINE.
010080          IF WS-CLASSIFY-AGE NOT < 30
010090              MOVE "NEARLINE" TO WS-CLASSIFY-TIER.
010100      2930-EXIT.
010110          EXIT.
010120*
010130      2940-CLASSIFY-TO-ARCHIVE.
010140          IF WS-CLASSIFY-AGE NOT < 365
010150              MOVE "ARCHIVE " TO WS-CLASSIFY-TIER
010160              GO TO 2940-EXIT.
010170          IF WS-CLASSIFY-AGE NOT < 90
010180              MOVE "COLDLINE" TO WS-CLASSIFY-TIER
010190              GO TO 2940-EXIT.
010200          IF WS-CLASSIFY-AGE NOT < 30
010210              MOVE "NEARLINE" TO WS-CLASSIFY-TIER.
010220      2940-EXIT.
010230          EXIT.
