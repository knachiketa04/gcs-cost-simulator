000010*******************************************
000020*                                          *
000030*  Table Of The Ten Supported Lifecycle   *
000040*       Transition Paths                  *
000050*     Working Storage Only, Not A File    *
000060*     Loaded and checked by CS050         *
000070*******************************************
000080* Each named path says which of the three lifecycle day
000090* thresholds (Nearline/Coldline/Archive) are present, and what
000100* their default day count is when that path is chosen with no
000110* day list of its own.  A path jumping straight from Nearline to
000120* Archive defaults to 180 days rather than the usual 365, per
000130* the costing spec.
000140*
000150* 16/01/26 vbc - Created.
000160* 29/01/26 vbc - Default for NL-ARC corrected 365 to 180, was
000170*                quoting customers the wrong archive date - oops.
000180* 10/08/26 vbc - CS050 0500-Check-Lifecycle-Path now searches this
000190*                table for real - a parameter card's day list must
000200*                match one of the ten named entries below (or set
000210*                none of the three days at all) or the card is
000220*                rejected.  Before this the table was loaded every
000230*                run and never read back.
000240*
000250 01  LP-Lifecycle-Path-Table.
000260     03  LP-Path-Entry            occurs 10  indexed by LP-Px.
000270         05  LP-Path-Name         pic x(12).
000280         05  LP-Nl-Used           pic x.
000290             88  LP-Nl-Is-Used        value "Y".
000300         05  LP-Cl-Used           pic x.
000310             88  LP-Cl-Is-Used        value "Y".
000320         05  LP-Ar-Used           pic x.
000330             88  LP-Ar-Is-Used        value "Y".
000340         05  LP-Default-Nl-Days   pic 9(4).
000350         05  LP-Default-Cl-Days   pic 9(4).
000360         05  LP-Default-Ar-Days   pic 9(4).
000370*
000380* The ten entries below are loaded by CS050's
000390* 0400-Load-Path-Table paragraph using the values laid down here
000400* in comments (VALUE clauses on an OCCURS table are not portable
000410* across the compilers this runs under, so CS050 MOVEs them in
000420* one at a time instead of us listing VALUE here).
000430*
000440*    1  FULL-LINEAR    Y Y Y  0030 0090 0365
000450*    2  STD-NL-CL      Y Y N  0030 0090 0000
000460*    3  STD-NL-ARC     Y N Y  0030 0000 0365
000470*    4  STD-NL         Y N N  0030 0000 0000
000480*    5  STD-CL-ARC     N Y Y  0000 0090 0365
000490*    6  STD-CL         N Y N  0000 0090 0000
000500*    7  STD-ARC        N N Y  0000 0000 0365
000510*    8  NL-CL-ARC      Y Y Y  0030 0090 0365
000520*    9  NL-ARC         Y N Y  0030 0000 0180
000530*   10  CL-ARC         N Y Y  0000 0090 0365
000540*
