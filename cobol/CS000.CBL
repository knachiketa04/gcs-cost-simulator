000010      IDENTIFICATION          DIVISION.
000020*=================================
000030*
000040      PROGRAM-ID.             CS000.
000050      AUTHOR.                 R J TALBOT.
000060      INSTALLATION.           APPLEWOOD COMPUTERS.
000070      DATE-WRITTEN.           10/01/1988.
000080      DATE-COMPILED.
000090      SECURITY.               COPYRIGHT (C) 1988-2026 AND LATER,
000100                               VINCENT BRYAN COEN.
000110                               DISTRIBUTED UNDER THE GNU GENERAL
000120                               PUBLIC LICENSE.  SEE FILE COPYING.
000130*
000140* REMARKS.   START-OF-JOB CONTROL FOR THE GCS STORAGE COST
000150*            SIMULATION SUITE.  READS THE PARAMETER AND PRICE
000160*            CARDS, VALIDATES THEM, RUNS ONE OR BOTH STRATEGY
000170*            SIMULATIONS, THEN CHAINS INTO THE ANALYSIS AND
000180*            REPORT PROGRAMS.  THIS IS THE ONLY PROGRAM THE
000190*            OPERATOR'S JCL / SHELL SCRIPT NEEDS TO RUN.
000200*
000210* CALLED MODULES.    CS050 - VALIDATION.
000220*                     CS100 - SIMULATION ENGINE.
000230*                     CS200 - ANALYSIS ENGINE.
000240*                     CS300 - REPORT BUILDER.
000250* FUNCTIONS USED.    NONE.
000260* FILES USED.        CSPARM.DAT  - INPUT, PARAMETER CARD.
000270*                     CSPRICE.DAT - INPUT, PRICE CARD, OPTIONAL.
000280*
000290* CHANGES:
000300* 10/01/88 RJT -        CREATED, ORIGINALLY THE PAYROLL START-OF-
000310*                        JOB CONTROL (PAYROLL-PY000).
000320* 11/05/90 RJT -    .01 RUN-MODE SWITCH ADDED SO A SINGLE BAD
000330*                        COMPANY COULD BE RE-RUN WITHOUT THE WHOLE
000340*                        SUITE.
000350* 14/02/94 MAB -    .02 PRICE CARD MADE OPTIONAL, OPS WERE TIRED
000360*                        OF RE-KEYING THE LIST PRICES EVERY RUN.
000370* 08/10/98 RJT - Y2K    DATE-STAMPED THE RUN HEADER ON A WINDOWED
000380*                        CENTURY, NOT A 2-DIGIT YEAR.
000390* 06/03/99 RJT - Y2K    RE-CHECKED AFTER OPS RAN THE 2000 TEST
000400*                        DECK, NO FURTHER CHANGES NEEDED.
000410* 29/01/09 VBC -        MIGRATION TO GNU COBOL.
000420* 16/04/24 VBC -        COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
000430*                        PREVIOUS NOTICES.
000440* 19/09/25 VBC - 3.3.00 VERSION UPDATE AND BUILDS RESET.
000450* 25/01/26 VBC - 1.0.00 TAKEN FROM PY000 AND REWRITTEN AS THE GCS
000460*                        COSTING SUITE CONTROL PROGRAM - THE OLD
000470*                        COMPANY-CHAIN LOOP BECAME THE STRATEGY
000480*                        RUN LOOP.
000490* 14/02/26 VBC -    .01 DEFAULT PRICE LOAD MOVED AHEAD OF CS050 SO
000500*                        VALIDATION SEES THE SAME CARD CS100 WILL.
000510* 16/02/26 VBC -    .02 CARD FILES NOW ASSIGNED OFF THE WSCSFILE
000520*                        CATALOGUE, NOT A HARD-CODED LITERAL, TO
000530*                        MATCH CS100'S OWN DETAIL-FILE ASSIGNMENT.
000540*
000550*************************************************************************
000560*
000570* COPYRIGHT NOTICE.
000580* ****************
000590*
000600* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
000610* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN, 1976-2026 AND LATER.
000620*
000630* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
000640* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
000650* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER
000660* AS REVISED FOR PERSONAL USAGE ONLY, INCLUDING USE WITHIN A
000670* BUSINESS BUT EXCLUDING REPACKAGING OR RESALE IN ANY WAY.
000680*
000690* THIS PROGRAM IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL,
000700* BUT WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
000710* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.  SEE THE
000720* GNU GENERAL PUBLIC LICENSE FOR MORE DETAILS.
000730*
000740*************************************************************************
000750*
000760      ENVIRONMENT             DIVISION.
000770*=================================
000780*
000790      CONFIGURATION           SECTION.
000800      SPECIAL-NAMES.
000810          C01 IS TOP-OF-FORM.
000820      INPUT-OUTPUT            SECTION.
000830      FILE-CONTROL.
000840          SELECT CS-PARAMS-FILE
000850              ASSIGN TO WS-PARAMS-FILE-NAME
000860              ORGANIZATION IS LINE SEQUENTIAL
000870              FILE STATUS IS WS-PARAMS-STATUS.
000880          SELECT CS-PRICES-FILE
000890              ASSIGN TO WS-PRICES-FILE-NAME
000900              ORGANIZATION IS LINE SEQUENTIAL
000910              FILE STATUS IS WS-PRICES-STATUS.
000920*
000930      DATA                    DIVISION.
000940*=================================
000950*
000960      FILE                    SECTION.
000970*
000980      FD  CS-PARAMS-FILE.
000990*
001000      COPY "WSCSPARM.COB".
001010*
001020      FD  CS-PRICES-FILE.
001030*
001040      COPY "WSCSPRIC.COB".
001050*
001060      WORKING-STORAGE         SECTION.
001070*---------------------------------
001080      77  WS-PROG-NAME             PIC X(16) VALUE "CS000 (1.0.02)".
001090*
001100      01  WS-PARAMS-FILE-NAME      PIC X(40).
001110      01  WS-PRICES-FILE-NAME      PIC X(40).
001120*
001130      01  WS-PARAMS-STATUS         PIC XX.
001140          88  WS-PARAMS-OK             VALUE "00".
001150          88  WS-PARAMS-EOF            VALUE "10".
001160      01  WS-PRICES-STATUS         PIC XX.
001170          88  WS-PRICES-OK             VALUE "00".
001180          88  WS-PRICES-EOF            VALUE "10".
001190          88  WS-PRICES-NOT-FOUND      VALUE "35".
001200*
001210      01  WS-VALID-SW              PIC X.
001220          88  WS-CARD-IS-VALID         VALUE "Y".
001230          88  WS-CARD-IS-INVALID       VALUE "N".
001240      01  WS-VALID-MSG             PIC X(40).
001250*
001260      01  WS-RUN-MODE              PIC 9  VALUE 1.
001270          88  WS-RUN-COMPARISON        VALUE 1.
001280          88  WS-RUN-AUTOCLASS-ONLY    VALUE 2.
001290          88  WS-RUN-LIFECYCLE-ONLY    VALUE 3.
001300*
001310* DEFAULT PRICE LIST - SEE WSCSPRIC.COB - MOVED IN WHEN CSPRICE.DAT
001320* IS MISSING, EMPTY OR CANNOT BE OPENED.  THREE REDEFINES BELOW GIVE
001330* THE SAME TABLE VIEW CS050 AND CS100 USE, SO THE DEFAULTS CAN BE
001340* MOVED ACROSS A TABLE RATHER THAN FIELD BY FIELD.
001350*
001360      01  WS-DEFAULT-STORAGE.
001370          03  WS-DEF-STD               PIC 9V9(6)  VALUE .020000.
001380          03  WS-DEF-NL                PIC 9V9(6)  VALUE .010000.
001390          03  WS-DEF-CL                PIC 9V9(6)  VALUE .004000.
001400          03  WS-DEF-AR                PIC 9V9(6)  VALUE .001200.
001410      01  WS-DEFAULT-STORAGE-VIEW  REDEFINES  WS-DEFAULT-STORAGE.
001420          03  WS-DEF-STORAGE-TBL       PIC 9V9(6)  OCCURS 4.
001430*
001440      01  WS-DEFAULT-RETRIEVAL.
001450          03  WS-DEF-RET-NL            PIC 9V9(4)  VALUE .0100.
001460          03  WS-DEF-RET-CL            PIC 9V9(4)  VALUE .0200.
001470          03  WS-DEF-RET-AR            PIC 9V9(4)  VALUE .0500.
001480      01  WS-DEFAULT-RETRIEVAL-VIEW  REDEFINES  WS-DEFAULT-RETRIEVAL.
001490          03  WS-DEF-RETRIEVAL-TBL     PIC 9V9(4)  OCCURS 3.
001500*
001510      01  WS-SUB                   PIC S9(3)  COMP.
001520*
001530      COPY "WSCSFILE.COB".
001540      COPY "WSCSSUM.COB".
001550*
001560      LINKAGE                 SECTION.
001570*-----------------------------
001580*
001590      COPY "WSCSCALL.COB".
001600*
001610      PROCEDURE DIVISION.
001620*====================
001630*
001640      0000-MAIN.
001650          PERFORM 1000-OPEN-AND-READ-CARDS THRU 1000-EXIT.
001660          PERFORM 1500-VALIDATE-CARDS THRU 1500-EXIT.
001670          IF WS-CARD-IS-INVALID
001680              DISPLAY WS-VALID-MSG
001690              GO TO MAIN-EXIT.
001700          PERFORM 2000-SET-CALLING-DATA THRU 2000-EXIT.
001710          PERFORM 3000-RUN-SIMULATIONS THRU 3000-EXIT.
001720          PERFORM 4000-RUN-ANALYSIS THRU 4000-EXIT.
001730          PERFORM 5000-RUN-REPORT THRU 5000-EXIT.
001740      MAIN-EXIT.
001750          STOP RUN.
001760*
001770      1000-OPEN-AND-READ-CARDS.
001780          MOVE CS-FILE-PARAMS TO WS-PARAMS-FILE-NAME.
001790          MOVE CS-FILE-PRICES TO WS-PRICES-FILE-NAME.
001800          OPEN INPUT CS-PARAMS-FILE.
001810          READ CS-PARAMS-FILE.
001820          CLOSE CS-PARAMS-FILE.
001830          PERFORM 1100-LOAD-PRICE-CARD THRU 1100-EXIT.
001840      1000-EXIT.
001850          EXIT.
001860*
001870* THE PRICE CARD IS OPTIONAL - A MISSING OR EMPTY CSPRICE.DAT MEANS
001880* RUN AT GCS LIST PRICE, NOT A JOB ABEND.
001890*
001900      1100-LOAD-PRICE-CARD.
001910          OPEN INPUT CS-PRICES-FILE.
001920          IF WS-PRICES-NOT-FOUND
001930              PERFORM 1150-LOAD-DEFAULT-PRICES THRU 1150-EXIT
001940              GO TO 1100-EXIT.
001950          READ CS-PRICES-FILE.
001960          IF WS-PRICES-EOF
001970              PERFORM 1150-LOAD-DEFAULT-PRICES THRU 1150-EXIT.
001980          CLOSE CS-PRICES-FILE.
001990      1100-EXIT.
002000          EXIT.
002010*
002020      1150-LOAD-DEFAULT-PRICES.
002030          PERFORM 1160-MOVE-ONE-STORAGE-PRICE THRU 1160-EXIT
002040                  VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 4.
002050          MOVE .0000050 TO PR-CLASS-A-PRICE.
002060          MOVE .0000004 TO PR-CLASS-B-PRICE.
002070          MOVE .0000200 TO PR-TRANS-STD-NL.
002080          MOVE .0000400 TO PR-TRANS-NL-CL.
002090          MOVE .0001000 TO PR-TRANS-CL-AR.
002100          MOVE .0025 TO PR-AUTOCLASS-FEE.
002110          PERFORM 1170-MOVE-ONE-RETRIEVAL-PRICE THRU 1170-EXIT
002120                  VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 3.
002130      1150-EXIT.
002140          EXIT.
002150*
002160      1160-MOVE-ONE-STORAGE-PRICE.
002170          MOVE WS-DEF-STORAGE-TBL (WS-SUB)
002180              TO PR-STORAGE-PRICE-TBL (WS-SUB).
002190      1160-EXIT.
002200          EXIT.
002210*
002220      1170-MOVE-ONE-RETRIEVAL-PRICE.
002230          MOVE WS-DEF-RETRIEVAL-TBL (WS-SUB)
002240              TO PR-RETRIEVAL-PRICE-TBL (WS-SUB).
002250      1170-EXIT.
002260          EXIT.
002270*
002280* RULE 7 - A BAD CARD STOPS THE RUN BEFORE ANY MONTH IS SIMULATED.
002290*
002300      1500-VALIDATE-CARDS.
002310          CALL "CS050" USING PM-PARAMETER-RECORD
002320                              PR-PRICE-RECORD
002330                              WS-VALID-SW
002340                              WS-VALID-MSG.
002350      1500-EXIT.
002360          EXIT.
002370*
002380      2000-SET-CALLING-DATA.
002390          MOVE "CS000" TO CS-CALLED.
002400          MOVE "CS000" TO CS-CALLER.
002410          MOVE WS-RUN-MODE TO CS-RUN-MODE.
002420          MOVE SPACES TO CS-REGION-CODE.
002430          MOVE ZERO TO CS-ERROR-CODE.
002440      2000-EXIT.
002450          EXIT.
002460*
002470* RUNS CS100 ONCE PER STRATEGY CALLED FOR.  COMPARISON MODE RUNS
002480* BOTH, EACH AGAINST ITS OWN DETAIL FILE.
002490*
002500      3000-RUN-SIMULATIONS.
002510          IF WS-RUN-LIFECYCLE-ONLY
002520              GO TO 3000-LIFECYCLE-ONLY.
002530          SET CS-STRATEGY-AUTOCLASS TO TRUE.
002540          CALL "CS100" USING PM-PARAMETER-RECORD
002550                              PR-PRICE-RECORD
002560                              CS-CALLING-DATA.
002570          IF WS-RUN-AUTOCLASS-ONLY
002580              GO TO 3000-EXIT.
002590      3000-LIFECYCLE-ONLY.
002600          SET CS-STRATEGY-LIFECYCLE TO TRUE.
002610          CALL "CS100" USING PM-PARAMETER-RECORD
002620                              PR-PRICE-RECORD
002630                              CS-CALLING-DATA.
002640      3000-EXIT.
002650          EXIT.
002660*
002670      4000-RUN-ANALYSIS.
002680          CALL "CS200" USING CS-CALLING-DATA
002690                              SM-SUMMARY-RECORD.
002700      4000-EXIT.
002710          EXIT.
002720*
002730      5000-RUN-REPORT.
002740          MOVE PM-MONTHS TO SM-HDR-MONTHS.
002750          IF WS-RUN-COMPARISON
002760              SET SM-HDR-COMPARISON-MODE TO TRUE
002770              GO TO 5000-CALL-REPORT.
002780          IF WS-RUN-AUTOCLASS-ONLY
002790              SET SM-HDR-AUTOCLASS-ONLY TO TRUE
002800              GO TO 5000-CALL-REPORT.
002810          SET SM-HDR-LIFECYCLE-ONLY TO TRUE.
002820      5000-CALL-REPORT.
002830          CALL "CS300" USING CS-CALLING-DATA
002840                              SM-SUMMARY-RECORD
002850                              SM-SUMMARY-HEADER.
002860      5000-EXIT.
002870          EXIT.
