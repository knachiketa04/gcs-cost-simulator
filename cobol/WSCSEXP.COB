000010*******************************************
000020*                                          *
000030*  Record Definition For The CSV Style    *
000040*      Export File                        *
000050*     Uses Ex-Month-No as key             *
000060*******************************************
000070* File size 160 bytes.  Comma-separated so Finance can pull it
000080* straight into their spreadsheet without a conversion step.
000090*
000100* 17/01/26 vbc - Created.
000110* 30/01/26 vbc - Header record split out as its own 01 so CS300
000120*                can WRITE it once before the detail loop.
000130*
000140 01  EX-Export-Record.
000150     03  Ex-Month-No              pic 9(3).
000160     03  filler                   pic x   value ",".
000170     03  Ex-Strategy-Cde          pic x(10).
000180     03  filler                   pic x   value ",".
000190     03  Ex-Total-Gb              pic 9(12)v99.
000200     03  filler                   pic x   value ",".
000210     03  Ex-Storage-Cost          pic 9(10)v99.
000220     03  filler                   pic x   value ",".
000230     03  Ex-Api-Cost              pic 9(10)v99.
000240     03  filler                   pic x   value ",".
000250     03  Ex-Special-Cost          pic 9(10)v99.
000260     03  filler                   pic x   value ",".
000270     03  Ex-Total-Cost            pic 9(10)v99.
000280     03  filler                   pic x   value ",".
000290     03  Ex-Std-Gb                pic 9(12)v99.
000300     03  filler                   pic x   value ",".
000310     03  Ex-Nl-Gb                 pic 9(12)v99.
000320     03  filler                   pic x   value ",".
000330     03  Ex-Cl-Gb                 pic 9(12)v99.
000340     03  filler                   pic x   value ",".
000350     03  Ex-Ar-Gb                 pic 9(12)v99.
000360     03  filler                   pic x(19).
000370*
000380 01  EX-Export-Header.
000390     03  Ex-Hdr-Cols-1            pic x(53)  value
000400         "MONTH,STRATEGY,TOTAL-GB,STORAGE-COST,API-COST,SPEC".
000410     03  Ex-Hdr-Cols-2            pic x(53)  value
000420         "IAL-COST,TOTAL-COST,STD-GB,NL-GB,CL-GB,AR-GB".
000430     03  filler                   pic x(54).
000440*
