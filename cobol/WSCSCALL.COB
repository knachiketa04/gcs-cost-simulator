000010* Inter-program calling data, passed on every CALL between
000020* CS000 and its worker programs, in place of a menu chain-back
000030* area since this suite runs unattended as a batch job.
000040*
000050* 12/01/26 vbc - Created, modelled on the old PY chain-back area.
000060* 21/01/26 vbc - Cs-Error-Code added so CS050 can hand a reason
000070*                back to CS000 instead of just a Y/N switch.
000080*
000090 01  CS-Calling-Data.
000100     03  CS-Called               pic x(8).
000110     03  CS-Caller                pic x(8).
000120     03  CS-Strategy-Sw           pic 9.
000130         88  CS-Strategy-Autoclass     value 1.
000140         88  CS-Strategy-Lifecycle     value 2.
000150     03  CS-Run-Mode              pic 9.
000160         88  CS-Run-Comparison         value 1.
000170         88  CS-Run-Autoclass-Only     value 2.
000180         88  CS-Run-Lifecycle-Only     value 3.
000190     03  CS-Error-Code            pic 999.
000200     03  CS-Region-Code           pic x(16).
