000010      IDENTIFICATION          DIVISION.
000020*=================================
000030*
000040      PROGRAM-ID.             CS200.
000050      AUTHOR.                 R J TALBOT.
000060      INSTALLATION.           APPLEWOOD COMPUTERS.
000070      DATE-WRITTEN.           30/06/1989.
000080      DATE-COMPILED.
000090      SECURITY.               COPYRIGHT (C) 1989-2026 AND LATER,
000100                               VINCENT BRYAN COEN.
000110                               DISTRIBUTED UNDER THE GNU GENERAL
000120                               PUBLIC LICENSE.  SEE FILE COPYING.
000130*
000140* REMARKS.   READS BACK THE MONTHLY DETAIL FILE(S) CS100 WROTE AND
000150*            ROLLS THEM UP INTO THE STRATEGY SUMMARY RECORD - TOTAL
000160*            AND AVERAGE COST PER STRATEGY, THE FINAL MONTH'S TIER
000170*            MIX, AND (WHEN BOTH STRATEGIES WERE RUN) THE HEAD-TO-
000180*            HEAD COMPARISON CS300 PRINTS.
000190*
000200* CALLED MODULES.    NONE.
000210* FUNCTIONS USED.    NONE.
000220* FILES USED.        CSAUTO.DAT  - INPUT, AUTOCLASS MONTHLY DETAIL.
000230*                     CSLIFE.DAT  - INPUT, LIFECYCLE MONTHLY DETAIL.
000240*
000250* CHANGES:
000260* 30/06/89 RJT -        CREATED, FIRST CUT OF A SIMPLE JOB-COST
000270*                        ROLL-UP PASS THAT READ BACK A RUN'S WORTH
000280*                        OF DETAIL RECORDS AND TOTALLED THEM.
000290* 12/09/91 RJT -    .01 ACCUMULATORS WIDENED, A LONG RUN WAS
000300*                        OVERFLOWING THE OLD FIELD SIZE.
000310* 20/03/96 MAB -    .02 THE TWO NEARLY IDENTICAL ROLL-UP PARAGRAPHS
000320*                        WERE REBUILT ROUND ONE SHARED PARAGRAPH.
000330* 19/02/98 RJT - Y2K    CHECKED FOR DATE FIELDS AHEAD OF THE 2000
000340*                        AUDIT, NONE FOUND THAT NEEDED WINDOWING.
000350* 08/03/99 RJT - Y2K    RE-CHECKED AFTER OPS RAN THE 2000 TEST
000360*                        DECK, NO FURTHER CHANGES NEEDED.
000370* 29/01/09 VBC -        MIGRATION TO GNU COBOL.
000380* 16/04/24 VBC -        COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
000390*                        PREVIOUS NOTICES.
000400* 19/09/25 VBC - 3.3.00 VERSION UPDATE AND BUILDS RESET.
000410* 08/02/26 VBC - 1.0.00 REWRITTEN AS THE GCS ANALYSIS ENGINE - THE
000420*                        OLD SINGLE ROLL-UP PASS BECAME THE PER-
000430*                        STRATEGY ACCUMULATION LOOP, RUN ONCE PER
000440*                        DETAIL FILE AND COMPARED WHEN BOTH RAN.
000450* 17/02/26 VBC -    .01 TIER-OPTIMISATION SCORE AND ARCHIVE
000460*                        UTILISATION MADE PER-STRATEGY, SEE THE
000470*                        SAME-DATED CHANGE IN WSCSSUM.
000480*
000490*************************************************************************
000500*
000510* COPYRIGHT NOTICE.
000520* ****************
000530*
000540* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
000550* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN, 1976-2026 AND LATER.
000560*
000570* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
000580* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
000590* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER
000600* AS REVISED FOR PERSONAL USAGE ONLY, INCLUDING USE WITHIN A
000610* BUSINESS BUT EXCLUDING REPACKAGING OR RESALE IN ANY WAY.
000620*
000630* THIS PROGRAM IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL,
000640* BUT WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
000650* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.  SEE THE
000660* GNU GENERAL PUBLIC LICENSE FOR MORE DETAILS.
000670*
000680*************************************************************************
000690*
000700      ENVIRONMENT             DIVISION.
000710*=================================
000720*
000730      CONFIGURATION           SECTION.
000740      SPECIAL-NAMES.
000750          C01 IS TOP-OF-FORM.
000760      INPUT-OUTPUT            SECTION.
000770      FILE-CONTROL.
000780          SELECT CS-DETAIL-FILE
000790              ASSIGN TO WS-DETAIL-FILE-NAME
000800              ORGANIZATION IS LINE SEQUENTIAL
000810              FILE STATUS IS WS-DETAIL-STATUS.
000820*
000830      DATA                    DIVISION.
000840*=================================
000850*
000860      FILE                    SECTION.
000870*
000880* SAME DETAIL LAYOUT CS100 WROTE - ONE PASS FOR EACH STRATEGY CALLED
000890* FOR, RE-ASSIGNED TO THE OTHER LOGICAL NAME BETWEEN PASSES.
000900*
000910      FD  CS-DETAIL-FILE.
000920*
000930      COPY "WSCSMTH.COB".
000940*
000950      WORKING-STORAGE         SECTION.
000960*---------------------------------
000970      77  WS-PROG-NAME             PIC X(16) VALUE "CS200 (1.0.01)".
000980*
000990      01  WS-DETAIL-FILE-NAME      PIC X(40).
001000      01  WS-DETAIL-STATUS         PIC XX.
001010          88  WS-DETAIL-OK             VALUE "00".
001020          88  WS-DETAIL-EOF            VALUE "10".
001030*
001040      01  WS-STRATEGY-IX           PIC S9(3)  COMP.
001050      01  WS-MONTH-COUNT           PIC S9(5)  COMP.
001060      01  WS-SUB                   PIC S9(3)  COMP.
001070*
001080* ONE STRATEGY'S RUNNING TOTALS - MOVED INTO THE SUMMARY RECORD'S
001090* TABLE VIEW AT THE END OF EACH PASS, SEE 1080-STORE-STRATEGY-TOTALS.
001100*
001110      01  WS-ACCUM-WORK.
001120          03  WS-SUM-TOTAL-COST        PIC S9(12)V99  COMP-3.
001130          03  WS-SUM-STORAGE-COST      PIC S9(12)V99  COMP-3.
001140          03  WS-SUM-API-COST          PIC S9(12)V99  COMP-3.
001150          03  WS-SUM-SPECIAL-COST      PIC S9(12)V99  COMP-3.
001160      01  WS-ACCUM-WORK-VIEW  REDEFINES  WS-ACCUM-WORK.
001170          03  WS-ACCUM-TBL             PIC S9(12)V99  COMP-3
001180                                        OCCURS 4.
001190*
001200* LAST RECORD READ THIS PASS IS THE FINAL MONTH - ITS TIER MIX IS
001210* WHAT THE FINAL-MONTH DISTRIBUTION AND TIER-OPTIMISATION SCORE USE.
001220*
001230      01  WS-LAST-TIER-GB.
001240          03  WS-LAST-STD-GB           PIC S9(12)V9(4)  COMP-3.
001250          03  WS-LAST-NL-GB            PIC S9(12)V9(4)  COMP-3.
001260          03  WS-LAST-CL-GB            PIC S9(12)V9(4)  COMP-3.
001270          03  WS-LAST-AR-GB            PIC S9(12)V9(4)  COMP-3.
001280      01  WS-LAST-TIER-GB-VIEW  REDEFINES  WS-LAST-TIER-GB.
001290          03  WS-LAST-TIER-TBL         PIC S9(12)V9(4)  COMP-3
001300                                        OCCURS 4.
001310      01  WS-LAST-TOTAL-GB         PIC S9(12)V9(4)  COMP-3.
001320*
001330* TIER-OPTIMISATION SCORE WORK - SEE 1095-COMPUTE-TIER-SCORE.
001340*
001350      01  WS-PCT-NL                PIC S9(3)V99     COMP-3.
001360      01  WS-PCT-CL                PIC S9(3)V99     COMP-3.
001370      01  WS-PCT-AR                PIC S9(3)V99     COMP-3.
001380      01  WS-TIER-SCORE            PIC S9(3)V99     COMP-3.
001390*
001400* COMPARISON WORK - SEE 2000-BUILD-COMPARISON.
001410*
001420      01  WS-ABS-DIFF              PIC S9(12)V99  COMP-3.
001430      01  WS-MAX-TOTAL             PIC S9(12)V99  COMP-3.
001440*
001450      COPY "WSCSFILE.COB".
001460*
001470      LINKAGE                 SECTION.
001480*-----------------------------
001490*
001500      COPY "WSCSCALL.COB".
001510      COPY "WSCSSUM.COB".
001520*
001530      PROCEDURE DIVISION USING CS-CALLING-DATA SM-SUMMARY-RECORD.
001540*=====================================================
001550*
001560      0000-MAIN.
001570          IF CS-RUN-LIFECYCLE-ONLY
001580              GO TO 0000-LIFECYCLE-ONLY.
001590          MOVE 1 TO WS-STRATEGY-IX.
001600          PERFORM 1000-ACCUMULATE-STRATEGY THRU 1000-EXIT.
001610          IF CS-RUN-AUTOCLASS-ONLY
001620              GO TO MAIN-EXIT.
001630      0000-LIFECYCLE-ONLY.
001640          MOVE 2 TO WS-STRATEGY-IX.
001650          PERFORM 1000-ACCUMULATE-STRATEGY THRU 1000-EXIT.
001660          IF CS-RUN-COMPARISON
001670              PERFORM 2000-BUILD-COMPARISON THRU 2000-EXIT.
001680      MAIN-EXIT.
001690          GOBACK.
001700*
001710* ONE STRATEGY'S FULL MONTH-BY-MONTH ROLL-UP.  WS-STRATEGY-IX IS SET
001720* BY THE CALLER ABOVE AND DOUBLES AS THE SUBSCRIPT INTO EVERY TABLE
001730* VIEW IN THE SUMMARY RECORD - 1 IS AUTOCLASS, 2 IS LIFECYCLE.
001740*
001750      1000-ACCUMULATE-STRATEGY.
001760          IF WS-STRATEGY-IX = 1
001770              MOVE CS-FILE-AUTOCLASS TO WS-DETAIL-FILE-NAME
001780              GO TO 1000-OPEN.
001790          MOVE CS-FILE-LIFECYCLE TO WS-DETAIL-FILE-NAME.
001800      1000-OPEN.
001810          MOVE ZERO TO WS-ACCUM-WORK.
001820          MOVE ZERO TO WS-MONTH-COUNT.
001830          OPEN INPUT CS-DETAIL-FILE.
001840          READ CS-DETAIL-FILE.
001850          PERFORM 1050-ACCUMULATE-ONE-MONTH THRU 1050-EXIT
001860                  UNTIL WS-DETAIL-EOF.
001870          CLOSE CS-DETAIL-FILE.
001880          PERFORM 1080-STORE-STRATEGY-TOTALS THRU 1080-EXIT.
001890      1000-EXIT.
001900          EXIT.
001910*
001920      1050-ACCUMULATE-ONE-MONTH.
001930          ADD 1 TO WS-MONTH-COUNT.
001940          ADD MR-TOTAL-COST TO WS-SUM-TOTAL-COST.
001950          ADD MR-STORAGE-COST TO WS-SUM-STORAGE-COST.
001960          ADD MR-API-COST TO WS-SUM-API-COST.
001970          ADD MR-SPECIAL-COST TO WS-SUM-SPECIAL-COST.
001980          MOVE MR-TOTAL-GB TO WS-LAST-TOTAL-GB.
001990          PERFORM 1060-SAVE-ONE-TIER THRU 1060-EXIT
002000                  VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 4.
002010          READ CS-DETAIL-FILE.
002020      1050-EXIT.
002030          EXIT.
002040*
002050      1060-SAVE-ONE-TIER.
002060          MOVE MR-TIER-GB-TBL (WS-SUB) TO WS-LAST-TIER-TBL (WS-SUB).
002070      1060-EXIT.
002080          EXIT.
002090*
002100* MOVES THIS PASS'S TOTALS INTO THE SUMMARY RECORD'S TABLE VIEWS AT
002110* SUBSCRIPT WS-STRATEGY-IX, THEN WORKS OUT THE FINAL-MONTH TIER MIX
002120* AND THE TIER-OPTIMISATION SCORE FROM THE LAST RECORD READ.
002130*
002140      1080-STORE-STRATEGY-TOTALS.
002150          MOVE WS-SUM-TOTAL-COST
002160              TO SM-STRAT-TOTAL-COST (WS-STRATEGY-IX).
002170          MOVE WS-SUM-STORAGE-COST
002180              TO SM-STRAT-STORAGE-COST (WS-STRATEGY-IX).
002190          MOVE WS-SUM-API-COST
002200              TO SM-STRAT-API-COST (WS-STRATEGY-IX).
002210          MOVE WS-SUM-SPECIAL-COST
002220              TO SM-STRAT-SPECIAL-COST (WS-STRATEGY-IX).
002230          MOVE ZERO TO SM-STRAT-AVG-MONTHLY (WS-STRATEGY-IX).
002240          IF WS-MONTH-COUNT = ZERO
002250              GO TO 1080-TIER-MIX.
002260          COMPUTE SM-STRAT-AVG-MONTHLY (WS-STRATEGY-IX) ROUNDED =
002270              WS-SUM-TOTAL-COST / WS-MONTH-COUNT.
002280      1080-TIER-MIX.
002290          PERFORM 1090-STORE-ONE-TIER THRU 1090-EXIT
002300                  VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 4.
002310          PERFORM 1095-COMPUTE-TIER-SCORE THRU 1095-EXIT.
002320      1080-EXIT.
002330          EXIT.
002340*
002350      1090-STORE-ONE-TIER.
002360          MOVE WS-LAST-TIER-TBL (WS-SUB)
002370              TO SM-FINAL-TIER-GB-TBL (WS-STRATEGY-IX WS-SUB).
002380      1090-EXIT.
002390          EXIT.
002400*
002410* RULE - TIER-OPTIMISATION SCORE IS ARCHIVE-PCT * 1.0 PLUS COLDLINE-
002420* PCT * 0.7 PLUS NEARLINE-PCT * 0.4, CAPPED AT 100.  ARCHIVE-PCT IS
002430* ALSO THE ARCHIVE UTILISATION FIGURE CS300 PRINTS ON ITS OWN.
002440*
002450      1095-COMPUTE-TIER-SCORE.
002460          MOVE ZERO TO SM-ARCHIVE-UTIL-PCT-TBL (WS-STRATEGY-IX).
002470          MOVE ZERO TO SM-TIER-OPT-SCORE-TBL (WS-STRATEGY-IX).
002480          IF WS-LAST-TOTAL-GB = ZERO
002490              GO TO 1095-EXIT.
002500          COMPUTE WS-PCT-NL ROUNDED =
002510              (WS-LAST-TIER-TBL (2) / WS-LAST-TOTAL-GB) * 100.
002520          COMPUTE WS-PCT-CL ROUNDED =
002530              (WS-LAST-TIER-TBL (3) / WS-LAST-TOTAL-GB) * 100.
002540          COMPUTE WS-PCT-AR ROUNDED =
002550              (WS-LAST-TIER-TBL (4) / WS-LAST-TOTAL-GB) * 100.
002560          MOVE WS-PCT-AR TO SM-ARCHIVE-UTIL-PCT-TBL (WS-STRATEGY-IX).
002570          COMPUTE WS-TIER-SCORE ROUNDED =
002580              (WS-PCT-AR * 1.0) + (WS-PCT-CL * 0.7)
002590                  + (WS-PCT-NL * 0.4).
002600          IF WS-TIER-SCORE > 100
002610              MOVE 100 TO WS-TIER-SCORE.
002620          MOVE WS-TIER-SCORE TO SM-TIER-OPT-SCORE-TBL (WS-STRATEGY-IX).
002630      1095-EXIT.
002640          EXIT.
002650*
002660* HEAD-TO-HEAD COMPARISON - ONLY RUN WHEN BOTH PASSES HAVE BEEN MADE.
002670* DIFFERENCE IS AUTOCLASS TOTAL MINUS LIFECYCLE TOTAL; LIFECYCLE WINS
002680* WHEN THAT IS POSITIVE, AUTOCLASS WHEN NEGATIVE, UNLESS THE TWO ARE
002690* WITHIN $1,000 OF EACH OTHER, WHICH CS300 REPORTS AS "SIMILAR".
002700*
002710      2000-BUILD-COMPARISON.
002720          COMPUTE SM-COST-DIFFERENCE =
002730              SM-STRAT-TOTAL-COST (1) - SM-STRAT-TOTAL-COST (2).
002740          MOVE SM-COST-DIFFERENCE TO WS-ABS-DIFF.
002750          IF WS-ABS-DIFF < ZERO
002760              COMPUTE WS-ABS-DIFF = SM-COST-DIFFERENCE * -1.
002770          MOVE SM-STRAT-TOTAL-COST (1) TO WS-MAX-TOTAL.
002780          IF SM-STRAT-TOTAL-COST (2) > WS-MAX-TOTAL
002790              MOVE SM-STRAT-TOTAL-COST (2) TO WS-MAX-TOTAL.
002800          MOVE ZERO TO SM-SAVINGS-PCT.
002810          IF WS-MAX-TOTAL = ZERO
002820              GO TO 2000-SET-WINNER.
002830          COMPUTE SM-SAVINGS-PCT ROUNDED =
002840              (WS-ABS-DIFF / WS-MAX-TOTAL) * 100.
002850      2000-SET-WINNER.
002860          IF WS-ABS-DIFF < 1000
002870              SET SM-WINNER-SIMILAR TO TRUE
002880              GO TO 2000-EXIT.
002890          IF SM-COST-DIFFERENCE > ZERO
002900              SET SM-WINNER-LIFECYCLE TO TRUE
002910              GO TO 2000-EXIT.
002920          SET SM-WINNER-AUTOCLASS TO TRUE.
002930      2000-EXIT.
002940          EXIT.
