000010*******************************************
000020*                                          *
000030*  Working Table For Data Generations     *
000040*     Internal Table Only - Not A File    *
000050*     Settles At 150 Entries After Merge  *
000060*******************************************
000070* 400 entries x 24 bytes = 9600 bytes resident per strategy run.
000080* Table is sized above the 150-entry steady state on purpose - a
000090* month can spawn a new-data generation plus one re-promoted
000100* generation per existing entry, so the live count can run well
000110* past 150 in the months between merge passes (see CS100 2800-
000120* Merge-Generations, which folds it back down to <= 104 whenever
000130* it tops 150).
000140*
000150* A "generation" is a slab of data uploaded in one month that
000160* ages as a unit until it is split (autoclass) or re-classed
000170* (lifecycle).  GN-Gen-Used flags a live slot so a dropped slot
000180* (below 0.001 GB, rule 9) can be re-used without a table shuffle.
000190*
000200* 13/01/26 vbc - Created.
000210* 22/01/26 vbc - GN-Gen-Used added, was relying on size = zero
000220*                which broke the merge pass - see ticket SC-014.
000230* 03/02/26 vbc - GN-Objects widened to 9(15)v9(2), fractional
000240*                object counts needed for the small-object side.
000250* 09/02/26 vbc - Table widened 150 to 400 slots - a live run on
000260*                the 700 TB scenario overflowed 150 inside four
000270*                months, well before the first merge pass ran.
000280*
000290 01  GN-Generation-Table.
000300     03  GN-Generation-Entry      occurs 400  indexed by GN-Gx
000310                                                           GN-Gx2.
000320         05  GN-Gen-Used          pic x.
000330             88  GN-Gen-Is-Used        value "Y".
000340             88  GN-Gen-Is-Free         value "N".
000350         05  GN-Size-Gb           pic s9(12)v9(4)  comp-3.
000360         05  GN-Age-Days          pic s9(5)        comp-3.
000370         05  GN-Objects           pic s9(15)v9(2)  comp-3.
000380         05  GN-Created-Month     pic s9(3)        comp.
000390*
000400* GN-Gen-Count is the live entry count, GN-Gen-High-Used is the
000410* highest slot number ever issued (table never compacts mid-run).
000420*
000430 01  GN-Control-Counters.
000440     03  GN-Gen-Count             pic s9(5)  comp.
000450     03  GN-Gen-High-Used         pic s9(5)  comp.
000460*
000470* Merge-pass work area (rule: "GENERATION MERGE").  The 100
000480* largest entries are kept as-is; everything else is bucketed
000490* by age tier into these four accumulators before being folded
000500* back into the table as (at most) four merged entries.
000510*
000520 01  GN-Merge-Buckets.
000530     03  GN-Merge-Bucket          occurs 4  indexed by GN-Bx.
000540         05  GN-Bucket-Size-Gb    pic s9(12)v9(4)  comp-3.
000550         05  GN-Bucket-Objects    pic s9(15)v9(2)  comp-3.
000560         05  GN-Bucket-Max-Age    pic s9(5)        comp-3.
000570         05  GN-Bucket-Min-Month  pic s9(3)        comp.
000580         05  GN-Bucket-Non-Empty  pic x.
000590             88  GN-Bucket-Has-Data    value "Y".
000600*
