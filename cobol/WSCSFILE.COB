000010* File name catalogue for the storage cost simulation suite,
000020* one logical name per file this run touches.  Modelled on the
000030* old File-Defs catalogue convention but with just the six
000040* files this batch needs rather than a full system list.
000050*
000060* 12/01/26 vbc - Created.
000070*
000080 01  CS-File-Defs.
000090     03  CS-File-Params           pic x(40)  value "CSPARM.DAT".
000100     03  CS-File-Prices           pic x(40)  value "CSPRICE.DAT".
000110     03  CS-File-Autoclass        pic x(40)  value "CSAUTO.DAT".
000120     03  CS-File-Lifecycle        pic x(40)  value "CSLIFE.DAT".
000130     03  CS-File-Report           pic x(40)  value "CSRPT.LST".
000140     03  CS-File-Export           pic x(40)  value "CSEXPORT.CSV".
