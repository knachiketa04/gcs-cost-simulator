000010*******************************************
000020*                                          *
000030*  Record Definition For The Monthly      *
000040*   Simulation Result (AUTOCLASS and      *
000050*   LIFECYCLE detail files use this same  *
000060*   layout - see Mth-Strategy-Cde)        *
000070*     LINE SEQUENTIAL, fixed columns      *
000080*******************************************
000090* File size 300 bytes, one record per simulated month.
000100*
000110* 14/01/26 vbc - Created.
000120* 24/01/26 vbc - Strategy code added so CS200/CS300 can tell the
000130*                two detail files apart if ever concatenated.
000140* 05/02/26 vbc - Mth-Tier-Gb given a table redefines, CS300
000150*                prints it as a loop for the comparison report.
000160*
000170 01  MR-Monthly-Result-Record.
000180     03  MR-Strategy-Cde          pic x(10).
000190         88  MR-Strategy-Autoclass     value "AUTOCLASS ".
000200         88  MR-Strategy-Lifecycle     value "LIFECYCLE ".
000210     03  MR-Month-No              pic 9(3).
000220     03  MR-Tier-Gb.
000230         05  MR-Std-Gb            pic 9(12)v99.
000240         05  MR-Nl-Gb             pic 9(12)v99.
000250         05  MR-Cl-Gb             pic 9(12)v99.
000260         05  MR-Ar-Gb             pic 9(12)v99.
000270     03  MR-Total-Gb              pic 9(12)v99.
000280     03  MR-Special-Cost          pic 9(10)v99.
000290     03  MR-Storage-Cost          pic 9(10)v99.
000300     03  MR-Api-Cost              pic 9(10)v99.
000310     03  MR-Upload-Api-Cost       pic 9(10)v99.
000320     03  MR-User-Api-Cost         pic 9(10)v99.
000330     03  MR-Transition-Cost       pic 9(10)v99.
000340     03  MR-Total-Cost            pic 9(10)v99.
000350     03  MR-Eligible-Objects      pic 9(15).
000360     03  MR-Non-Elig-Objects      pic 9(15).
000370     03  MR-Total-Objects         pic 9(15).
000380     03  filler                   pic x(67).
000390*
000400* Table view of the four tier volumes, used by CS200's final-
000410* month distribution pass and CS300's detail-line loop.
000420*
000430 01  MR-Tier-Gb-View  redefines  MR-Tier-Gb.
000440     03  MR-Tier-Gb-Tbl           pic 9(12)v99  occurs 4.
000450*
