000010      IDENTIFICATION          DIVISION.
000020*=================================
000030*
000040      PROGRAM-ID.             CS060.
000050      AUTHOR.                 R J TALBOT.
000060      INSTALLATION.           APPLEWOOD COMPUTERS.
000070      DATE-WRITTEN.           22/03/1988.
000080      DATE-COMPILED.
000090      SECURITY.               COPYRIGHT (C) 1988-2026 AND LATER,
000100                               VINCENT BRYAN COEN.
000110                               DISTRIBUTED UNDER THE GNU GENERAL
000120                               PUBLIC LICENSE.  SEE FILE COPYING.
000130*
000140* REMARKS.   WORKS OUT HOW MANY CLASS A (WRITE) OPERATIONS ARE
000150*            NEEDED TO UPLOAD A GIVEN NUMBER OF OBJECTS OF A
000160*            GIVEN AVERAGE SIZE, INCLUDING THE EXTRA OPERATIONS
000170*            A MULTIPART UPLOAD NEEDS FOR A LARGE OBJECT.
000180*
000190*            CALLED TWICE A MONTH FROM CS100 - ONCE FOR THE
000200*            ELIGIBLE (AUTOCLASS) SIDE AND ONCE FOR THE SMALL
000210*            OBJECT SIDE.
000220*
000230* CALLED MODULES.    NONE.
000240* FUNCTIONS USED.    NONE.
000250* FILES USED.        NONE.
000260*
000270* CHANGES:
000280* 22/03/88 RJT -        CREATED AS A SIMPLE OPS = COUNT ROUTINE.
000290* 14/08/90 RJT -    .01 MULTIPART SPLIT ADDED FOR OBJECTS OVER
000300*                        32 MB, FOLLOWING THE REVISED GCS RULES.
000310* 05/12/94 MAB -    .02 PART SIZE CORRECTED TO 16384 KIB, WAS
000320*                        WRONGLY CODED AS 16000.
000330* 17/02/98 RJT - Y2K    NO DATE FIELDS IN THIS MODULE - CHECKED
000340*                        AND SIGNED OFF FOR THE YEAR 2000 AUDIT.
000350* 29/01/09 VBC -        MIGRATION TO GNU COBOL.
000360* 16/04/24 VBC -        COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
000370*                        PREVIOUS NOTICES.
000380* 19/09/25 VBC - 3.3.00 VERSION UPDATE AND BUILDS RESET.
000390* 20/01/26 VBC - 1.0.00 TAKEN FROM MAPS09 (CHECK DIGIT ROUTINE)
000400*                        AND REWRITTEN FOR THE GCS COSTING SPEC.
000410* 10/08/26 VBC -    .01 DATA NAMES IN WORKING-STORAGE AND LINKAGE
000420*                        WERE MIXED CASE, EVERY OTHER COSTING
000430*                        SIMULATION MODULE IS ALL UPPER CASE -
000440*                        RECODED TO MATCH, NO LOGIC CHANGE.
000450*
000460*************************************************************************
000470*
000480* COPYRIGHT NOTICE.
000490* ****************
000500*
000510* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
000520* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN, 1976-2026 AND LATER.
000530* DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE, SEE COPYING.
000540*
000550*************************************************************************
000560*
000570      ENVIRONMENT             DIVISION.
000580*=================================
000590*
000600      CONFIGURATION           SECTION.
000610      SPECIAL-NAMES.
000620          C01 IS TOP-OF-FORM.
000630      INPUT-OUTPUT            SECTION.
000640*
000650      DATA                    DIVISION.
000660*=================================
000670*
000680      WORKING-STORAGE         SECTION.
000690*---------------------------------
000700      77  WS-PROG-NAME             PIC X(16) VALUE "CS060 (1.0.01)".
000710*
000720* MULTIPART BREAKPOINTS FROM THE GCS COSTING SPEC - OBJECTS AT
000730* OR UNDER THE SINGLE-PART LIMIT UPLOAD IN ONE OPERATION, LARGER
000740* ONES ARE SPLIT INTO PART-SIZE CHUNKS PLUS INITIATE/COMPLETE.
000750*
000760      01  WS-MULTIPART-LIMITS.
000770          03  WS-SINGLE-PART-MAX-KIB   PIC S9(7)  COMP VALUE 32768.
000780          03  WS-PART-SIZE-KIB         PIC S9(7)  COMP VALUE 16384.
000790      01  WS-MULTIPART-LIMITS-VIEW  REDEFINES  WS-MULTIPART-LIMITS.
000800          03  WS-MULTIPART-LIMIT-TBL   PIC S9(7)  COMP  OCCURS 2.
000810*
000820      01  WS-PARTS-WORK.
000830          03  WS-PARTS                 PIC S9(5)  COMP.
000840          03  WS-PART-REMAINDER        PIC S9(7)  COMP.
000850      01  WS-PARTS-WORK-VIEW  REDEFINES  WS-PARTS-WORK.
000860          03  WS-PARTS-WORK-TBL        PIC S9(5)  COMP  OCCURS 2.
000870*
000880      01  WS-OPS-PER-OBJECT            PIC S9(5)  COMP.
000890*
000900      LINKAGE                 SECTION.
000910*-----------------------------
000920*
000930      01  UO-UPLOAD-REQUEST.
000940          03  UO-OBJECT-COUNT          PIC S9(15)V9(2)  COMP-3.
000950          03  UO-AVG-SIZE-KIB          PIC S9(7)V99     COMP-3.
000960          03  UO-TOTAL-OPS             PIC S9(15)V9(2)  COMP-3.
000970*
000980* DEBUG EDIT VIEW - SET SW-TESTING ON IN CS100 TO DISPLAY THIS
000990* WHEN AN UPLOAD OPERATION COUNT LOOKS SUSPECT.
001000*
001010      01  UO-UPLOAD-REQUEST-EDIT  REDEFINES  UO-UPLOAD-REQUEST.
001020          03  UO-COUNT-EDIT            PIC X(8).
001030          03  UO-SIZE-EDIT             PIC X(6).
001040          03  UO-OPS-EDIT              PIC X(8).
001050*
001060      PROCEDURE DIVISION USING UO-UPLOAD-REQUEST.
001070*============================================
001080*
001090      0000-MAIN.
001100          MOVE ZERO TO UO-TOTAL-OPS.
001110          IF UO-OBJECT-COUNT = ZERO
001120              GO TO MAIN-EXIT.
001130          IF UO-AVG-SIZE-KIB NOT > WS-SINGLE-PART-MAX-KIB
001140              MOVE 1 TO WS-OPS-PER-OBJECT
001150              GO TO 0100-APPLY-OPS.
001160          DIVIDE UO-AVG-SIZE-KIB BY WS-PART-SIZE-KIB
001170              GIVING WS-PARTS REMAINDER WS-PART-REMAINDER.
001180          IF WS-PART-REMAINDER NOT = ZERO
001190              ADD 1 TO WS-PARTS.
001200          IF WS-PARTS < 1
001210              MOVE 1 TO WS-PARTS.
001220          ADD 2 TO WS-PARTS GIVING WS-OPS-PER-OBJECT.
001230      0100-APPLY-OPS.
001240          COMPUTE UO-TOTAL-OPS ROUNDED =
001250              UO-OBJECT-COUNT * WS-OPS-PER-OBJECT.
001260      MAIN-EXIT.
001270          GOBACK.
