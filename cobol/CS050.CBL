000010      IDENTIFICATION          DIVISION.
000020*=================================
000030*
000040      PROGRAM-ID.             CS050.
000050      AUTHOR.                 R J TALBOT.
000060      INSTALLATION.           APPLEWOOD COMPUTERS.
000070      DATE-WRITTEN.           14/03/1988.
000080      DATE-COMPILED.
000090      SECURITY.               COPYRIGHT (C) 1988-2026 AND LATER,
000100                               VINCENT BRYAN COEN.
000110                               DISTRIBUTED UNDER THE GNU GENERAL
000120                               PUBLIC LICENSE.  SEE FILE COPYING.
000130*
000140* REMARKS.   PARAMETER AND PRICE CARD VALIDATION FOR THE STORAGE
000150*            COST SIMULATION SUITE.  CALLED ONCE FROM CS000
000160*            BEFORE ANY MONTH IS SIMULATED - A BAD CARD MUST
000170*            STOP THE RUN, NOT PRODUCE A HALF-FINISHED REPORT.
000180*
000190* CALLED MODULES.    NONE.
000200* FUNCTIONS USED.    NONE.
000210* FILES USED.        NONE - WORKS ON THE PASSED RECORDS ONLY.
000220*
000230* ERROR MESSAGES USED.
000240*            CS001 THRU CS014 - SEE WS-VALIDATION-MESSAGES BELOW.
000250*
000260* CHANGES:
000270* 14/03/88 RJT -        CREATED, FIRST CUT OF THE RANGE CHECKS
000280*                        FOR THE ORIGINAL COST MODEL.
000290* 02/11/89 RJT -    .01 ADDED PRICE HIERARCHY CHECK, FINANCE HAD
000300*                        A CARD WITH NEARLINE DEARER THAN STANDARD
000310*                        AND THE OLD PROGRAM JUST SHRUGGED.
000320* 19/06/91 MAB -    .02 LIFECYCLE DAY ORDERING CHECK ADDED.
000330* 08/09/93 RJT -    .03 OBJECT SIZE LIMIT RAISED TO 5 TIB PER
000340*                        THE NEW GCS PRICE SHEET.
000350* 27/01/95 MAB -    .04 TIDIED PARAGRAPH NAMES, NO LOGIC CHANGE.
000360* 11/10/98 RJT - Y2K    CENTURY WINDOWING REMOVED FROM EVERY DATE
000370*                        TEST - THERE WEREN'T MANY BUT BETTER SAFE.
000380* 04/03/99 RJT - Y2K    RE-CHECKED AFTER OPS RAN THE 2000 TEST
000390*                        DECK, NO FURTHER CHANGES NEEDED.
000400* 29/01/09 VBC -        MIGRATION TO GNU COBOL.
000410* 16/04/24 VBC -        COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
000420*                        PREVIOUS NOTICES.
000430* 19/09/25 VBC - 3.3.00 VERSION UPDATE AND BUILDS RESET.
000440* 19/01/26 VBC - 1.0.00 TAKEN FROM MAPS04 AND REWRITTEN FOR THE
000450*                        GCS COSTING SPEC (WAS A DATE CHECKER).
000460* 29/01/26 VBC -    .01 LOAD-PATH-TABLE PARAGRAPH ADDED, RULE 10.
000470* 16/03/26 VBC -    .02 PRICE-HIERARCHY CHECK NOW USES THE TABLE
000480*                        REDEFINES INSTEAD OF FOUR SEPARATE IFS.
000490* 10/08/26 VBC -    .03 0400 ONLY LOADED THE PATH TABLE, NOTHING
000500*                        EVER CHECKED A CARD AGAINST IT.  ADDED
000510*                        0500-CHECK-LIFECYCLE-PATH SO AN UNNAMED
000520*                        DAY COMBINATION IS NOW REJECTED AS CS008
000530*                        INSTEAD OF BEING SIMULATED UNCHECKED.
000540*
000550*************************************************************************
000560*
000570* COPYRIGHT NOTICE.
000580* ****************
000590*
000600* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
000610* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN, 1976-2026 AND LATER.
000620*
000630* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
000640* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
000650* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER
000660* AS REVISED FOR PERSONAL USAGE ONLY, INCLUDING USE WITHIN A
000670* BUSINESS BUT EXCLUDING REPACKAGING OR RESALE IN ANY WAY.
000680*
000690* THIS PROGRAM IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL,
000700* BUT WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
000710* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.  SEE THE
000720* GNU GENERAL PUBLIC LICENSE FOR MORE DETAILS.
000730*
000740*************************************************************************
000750*
000760      ENVIRONMENT             DIVISION.
000770*=================================
000780*
000790      CONFIGURATION           SECTION.
000800      SPECIAL-NAMES.
000810          C01 IS TOP-OF-FORM.
000820      INPUT-OUTPUT            SECTION.
000830      FILE-CONTROL.
000840*
000850      DATA                    DIVISION.
000860*=================================
000870*
000880      FILE                    SECTION.
000890*
000900      WORKING-STORAGE         SECTION.
000910*---------------------------------
000920      77  WS-PROG-NAME             PIC X(16) VALUE "CS050 (1.0.03)".
000930*
000940* VALIDATION ERROR MESSAGES - RULE 7 OF THE COSTING SPEC.
000950*
000960      01  WS-VALIDATION-MESSAGES.
000970          03  CS001      PIC X(40) VALUE
000980              "CS001 LARGE OBJECT SIZE OUT OF RANGE".
000990          03  CS002      PIC X(40) VALUE
001000              "CS002 SMALL OBJECT SIZE NOT UNDER 128KB".
001010          03  CS003      PIC X(40) VALUE
001020              "CS003 STORAGE PRICES NOT STRICTLY DESC".
001030          03  CS004      PIC X(40) VALUE
001040              "CS004 MONTHS NOT IN RANGE 1 TO 120".
001050          03  CS005      PIC X(40) VALUE
001060              "CS005 NEGATIVE DATA OR RATE FOUND".
001070          03  CS006      PIC X(40) VALUE
001080              "CS006 LIFECYCLE DAYS NOT STRICTLY ASC".
001090          03  CS007      PIC X(40) VALUE
001100              "CS007 LIFECYCLE DAY OUT OF 1-3650 RANGE".
001110          03  CS008      PIC X(40) VALUE
001120              "CS008 LIFECYCLE DAYS MATCH NO NAMED PATH".
001130*
001140      01  WS-SUB                   PIC S9(3) COMP.
001150      01  WS-PRIOR-PRICE           PIC 9V9(6) COMP-3.
001160      01  WS-PRIOR-DAY             PIC S9(4) COMP.
001170      01  WS-ANY-DAY-SET           PIC X VALUE "N".
001180          88  WS-SOME-DAY-SET          VALUE "Y".
001190      01  WS-PATH-FOUND-SW         PIC X VALUE "N".
001200          88  WS-PATH-IS-FOUND         VALUE "Y".
001210      01  WS-PATH-NL-FLAG          PIC X.
001220      01  WS-PATH-CL-FLAG          PIC X.
001230      01  WS-PATH-AR-FLAG          PIC X.
001240*
001250* THE STORAGE-PRICE AND LIFECYCLE-DAY TABLE REDEFINES USED BY
001260* THE LOOPS BELOW LIVE IN WSCSPRIC.COB AND WSCSPARM.COB - SEE
001270* PR-STORAGE-PRICE-TBL AND PM-DAY-TBL IN THE LINKAGE SECTION.
001280*
001290      COPY "WSCSPATH.COB".
001300*
001310      LINKAGE                 SECTION.
001320*-----------------------------
001330*
001340      COPY "WSCSPARM.COB".
001350      COPY "WSCSPRIC.COB".
001360      01  CS-VALID-SW               PIC X.
001370          88  CS-CARD-IS-VALID          VALUE "Y".
001380          88  CS-CARD-IS-INVALID        VALUE "N".
001390      01  CS-VALID-MSG               PIC X(40).
001400*
001410      PROCEDURE DIVISION USING PM-PARAMETER-RECORD
001420                                PR-PRICE-RECORD
001430                                CS-VALID-SW
001440                                CS-VALID-MSG.
001450*================================================
001460*
001470      0000-MAIN.
001480          SET CS-CARD-IS-VALID TO TRUE.
001490          MOVE SPACES TO CS-VALID-MSG.
001500          PERFORM 0400-LOAD-PATH-TABLE.
001510          PERFORM 0100-CHECK-RANGES THRU 0100-EXIT.
001520          IF CS-CARD-IS-INVALID
001530              GO TO MAIN-EXIT.
001540          PERFORM 0200-CHECK-PRICE-HIERARCHY THRU 0200-EXIT.
001550          IF CS-CARD-IS-INVALID
001560              GO TO MAIN-EXIT.
001570          PERFORM 0300-CHECK-LIFECYCLE-DAYS THRU 0300-EXIT.
001580          IF CS-CARD-IS-INVALID
001590              GO TO MAIN-EXIT.
001600          PERFORM 0500-CHECK-LIFECYCLE-PATH THRU 0500-EXIT.
001610      MAIN-EXIT.
001620          GOBACK.
001630*
001640* RULE 7 - OBJECT SIZE LIMITS, MONTHS RANGE AND NON-NEGATIVE
001650* DATA/RATES.
001660*
001670      0100-CHECK-RANGES.
001680          IF PM-AVG-OBJ-LARGE-KIB < 128.00
001690             OR PM-AVG-OBJ-LARGE-KIB > 5242880.00
001700              MOVE CS001 TO CS-VALID-MSG
001710              SET CS-CARD-IS-INVALID TO TRUE
001720              GO TO 0100-EXIT.
001730          IF PM-AVG-OBJ-SMALL-KIB NOT < 128.00
001740              MOVE CS002 TO CS-VALID-MSG
001750              SET CS-CARD-IS-INVALID TO TRUE
001760              GO TO 0100-EXIT.
001770          IF PM-MONTHS < 1 OR > 120
001780              MOVE CS004 TO CS-VALID-MSG
001790              SET CS-CARD-IS-INVALID TO TRUE
001800              GO TO 0100-EXIT.
001810          IF PM-INITIAL-DATA-GB < ZERO
001820             OR PM-GROWTH-RATE < ZERO
001830             OR PM-READS < ZERO
001840             OR PM-WRITES < ZERO
001850             OR PM-ACC-STANDARD < ZERO
001860             OR PM-ACC-NEARLINE < ZERO
001870             OR PM-ACC-COLDLINE < ZERO
001880             OR PM-ACC-ARCHIVE < ZERO
001890              MOVE CS005 TO CS-VALID-MSG
001900              SET CS-CARD-IS-INVALID TO TRUE
001910              GO TO 0100-EXIT.
001920      0100-EXIT.
001930          EXIT.
001940*
001950* RULE 7 - STORAGE PRICES MUST BE STRICTLY DECREASING STANDARD
001960* OVER NEARLINE OVER COLDLINE OVER ARCHIVE.  WALKED OFF THE
001970* WSCSPRIC TABLE REDEFINES SO A FIFTH TIER NEEDS NO NEW CODE
001980* HERE, JUST A WIDER OCCURS IN THE COPYBOOK.
001990*
002000      0200-CHECK-PRICE-HIERARCHY.
002010          MOVE PR-STORAGE-PRICE-TBL (1) TO WS-PRIOR-PRICE.
002020          PERFORM 0250-TEST-ONE-PRICE THRU 0250-EXIT
002030                  VARYING WS-SUB FROM 2 BY 1
002040                  UNTIL WS-SUB > 4
002050                     OR CS-CARD-IS-INVALID.
002060      0200-EXIT.
002070          EXIT.
002080*
002090      0250-TEST-ONE-PRICE.
002100          IF PR-STORAGE-PRICE-TBL (WS-SUB) NOT < WS-PRIOR-PRICE
002110              MOVE CS003 TO CS-VALID-MSG
002120              SET CS-CARD-IS-INVALID TO TRUE
002130              GO TO 0250-EXIT.
002140          MOVE PR-STORAGE-PRICE-TBL (WS-SUB) TO WS-PRIOR-PRICE.
002150      0250-EXIT.
002160          EXIT.
002170*
002180* RULE 7 - LIFECYCLE DAY THRESHOLDS, WHERE PRESENT TOGETHER,
002190* MUST BE STRICTLY INCREASING NL < CL < AR AND EACH WITHIN
002200* 1 TO 3650.  A ZERO DAY MEANS "NOT USED" AND IS SKIPPED.
002210*
002220      0300-CHECK-LIFECYCLE-DAYS.
002230          MOVE ZERO TO WS-PRIOR-DAY.
002240          MOVE "N" TO WS-ANY-DAY-SET.
002250          PERFORM 0350-TEST-ONE-DAY THRU 0350-EXIT
002260                  VARYING WS-SUB FROM 1 BY 1
002270                  UNTIL WS-SUB > 3
002280                     OR CS-CARD-IS-INVALID.
002290      0300-EXIT.
002300          EXIT.
002310*
002320      0350-TEST-ONE-DAY.
002330          IF PM-DAY-TBL (WS-SUB) = ZERO
002340              GO TO 0350-EXIT.
002350          IF PM-DAY-TBL (WS-SUB) < 1
002360             OR PM-DAY-TBL (WS-SUB) > 3650
002370              MOVE CS007 TO CS-VALID-MSG
002380              SET CS-CARD-IS-INVALID TO TRUE
002390              GO TO 0350-EXIT.
002400          IF WS-SOME-DAY-SET
002410             AND PM-DAY-TBL (WS-SUB) NOT > WS-PRIOR-DAY
002420              MOVE CS006 TO CS-VALID-MSG
002430              SET CS-CARD-IS-INVALID TO TRUE
002440              GO TO 0350-EXIT.
002450          MOVE PM-DAY-TBL (WS-SUB) TO WS-PRIOR-DAY.
002460          MOVE "Y" TO WS-ANY-DAY-SET.
002470      0350-EXIT.
002480          EXIT.
002490*
002500* RULE 10 - LOADS THE TEN NAMED LIFECYCLE PATHS SO A FUTURE
002510* PARAGRAPH CAN CONFIRM A GIVEN DAY LIST MATCHES A SUPPORTED
002520* PATH.  SEE WSCSPATH.COB FOR THE CATALOGUE ITSELF - VALUES ARE
002530* MOVED IN HERE RATHER THAN CODED AS VALUE CLAUSES ON THE TABLE.
002540*
002550      0400-LOAD-PATH-TABLE.
002560          MOVE "FULL-LINEAR " TO LP-PATH-NAME (1).
002570          MOVE "Y" TO LP-NL-USED (1)  LP-CL-USED (1)  LP-AR-USED (1).
002580          MOVE 30 TO LP-DEFAULT-NL-DAYS (1).
002590          MOVE 90 TO LP-DEFAULT-CL-DAYS (1).
002600          MOVE 365 TO LP-DEFAULT-AR-DAYS (1).
002610          MOVE "STD-NL-CL   " TO LP-PATH-NAME (2).
002620          MOVE "Y" TO LP-NL-USED (2)  LP-CL-USED (2).
002630          MOVE "N" TO LP-AR-USED (2).
002640          MOVE 30 TO LP-DEFAULT-NL-DAYS (2).
002650          MOVE 90 TO LP-DEFAULT-CL-DAYS (2).
002660          MOVE ZERO TO LP-DEFAULT-AR-DAYS (2).
002670          MOVE "STD-NL-ARC  " TO LP-PATH-NAME (3).
002680          MOVE "Y" TO LP-NL-USED (3)  LP-AR-USED (3).
002690          MOVE "N" TO LP-CL-USED (3).
002700          MOVE 30 TO LP-DEFAULT-NL-DAYS (3).
002710          MOVE ZERO TO LP-DEFAULT-CL-DAYS (3).
002720          MOVE 365 TO LP-DEFAULT-AR-DAYS (3).
002730          MOVE "STD-NL      " TO LP-PATH-NAME (4).
002740          MOVE "Y" TO LP-NL-USED (4).
002750          MOVE "N" TO LP-CL-USED (4)  LP-AR-USED (4).
002760          MOVE 30 TO LP-DEFAULT-NL-DAYS (4).
002770          MOVE ZERO TO LP-DEFAULT-CL-DAYS (4) LP-DEFAULT-AR-DAYS (4).
002780          MOVE "STD-CL-ARC  " TO LP-PATH-NAME (5).
002790          MOVE "Y" TO LP-CL-USED (5)  LP-AR-USED (5).
002800          MOVE "N" TO LP-NL-USED (5).
002810          MOVE ZERO TO LP-DEFAULT-NL-DAYS (5).
002820          MOVE 90 TO LP-DEFAULT-CL-DAYS (5).
002830          MOVE 365 TO LP-DEFAULT-AR-DAYS (5).
002840          MOVE "STD-CL      " TO LP-PATH-NAME (6).
002850          MOVE "Y" TO LP-CL-USED (6).
002860          MOVE "N" TO LP-NL-USED (6)  LP-AR-USED (6).
002870          MOVE ZERO TO LP-DEFAULT-NL-DAYS (6) LP-DEFAULT-AR-DAYS (6).
002880          MOVE 90 TO LP-DEFAULT-CL-DAYS (6).
002890          MOVE "STD-ARC     " TO LP-PATH-NAME (7).
002900          MOVE "Y" TO LP-AR-USED (7).
002910          MOVE "N" TO LP-NL-USED (7)  LP-CL-USED (7).
002920          MOVE ZERO TO LP-DEFAULT-NL-DAYS (7) LP-DEFAULT-CL-DAYS (7).
002930          MOVE 365 TO LP-DEFAULT-AR-DAYS (7).
002940          MOVE "NL-CL-ARC   " TO LP-PATH-NAME (8).
002950          MOVE "Y" TO LP-NL-USED (8) LP-CL-USED (8) LP-AR-USED (8).
002960          MOVE 30 TO LP-DEFAULT-NL-DAYS (8).
002970          MOVE 90 TO LP-DEFAULT-CL-DAYS (8).
002980          MOVE 365 TO LP-DEFAULT-AR-DAYS (8).
002990          MOVE "NL-ARC      " TO LP-PATH-NAME (9).
003000          MOVE "Y" TO LP-NL-USED (9)  LP-AR-USED (9).
003010          MOVE "N" TO LP-CL-USED (9).
003020          MOVE 30 TO LP-DEFAULT-NL-DAYS (9).
003030          MOVE ZERO TO LP-DEFAULT-CL-DAYS (9).
003040          MOVE 180 TO LP-DEFAULT-AR-DAYS (9).
003050          MOVE "CL-ARC      " TO LP-PATH-NAME (10).
003060          MOVE "Y" TO LP-CL-USED (10)  LP-AR-USED (10).
003070          MOVE "N" TO LP-NL-USED (10).
003080          MOVE ZERO TO LP-DEFAULT-NL-DAYS (10).
003090          MOVE 90 TO LP-DEFAULT-CL-DAYS (10).
003100          MOVE 365 TO LP-DEFAULT-AR-DAYS (10).
003110*
003120* RULE 10 - A CARD CARRYING NO LIFECYCLE DAYS AT ALL IS AN
003130* AUTOCLASS-ONLY CARD AND NEEDS NO PATH MATCH.  OTHERWISE THE
003140* PATTERN OF WHICH OF NEARLINE/COLDLINE/ARCHIVE ARE SET MUST MATCH
003150* ONE OF THE TEN NAMED PATHS LOADED ABOVE - A DAY LIST THAT FITS
003160* NONE OF THEM (SAY NEARLINE AND ARCHIVE SET BUT NOT COLDLINE,
003170* WHICH IS NOT ONE OF THE TEN) IS REJECTED RATHER THAN RUN BLIND.
003180*
003190      0500-CHECK-LIFECYCLE-PATH.
003200          MOVE "N" TO WS-PATH-FOUND-SW.
003210          MOVE "N" TO WS-PATH-NL-FLAG.
003220          MOVE "N" TO WS-PATH-CL-FLAG.
003230          MOVE "N" TO WS-PATH-AR-FLAG.
003240          IF PM-NL-DAYS > ZERO
003250              MOVE "Y" TO WS-PATH-NL-FLAG.
003260          IF PM-CL-DAYS > ZERO
003270              MOVE "Y" TO WS-PATH-CL-FLAG.
003280          IF PM-AR-DAYS > ZERO
003290              MOVE "Y" TO WS-PATH-AR-FLAG.
003300          IF WS-PATH-NL-FLAG = "N" AND WS-PATH-CL-FLAG = "N"
003310                  AND WS-PATH-AR-FLAG = "N"
003320              GO TO 0500-EXIT.
003330          PERFORM 0550-TEST-ONE-PATH THRU 0550-EXIT
003340                  VARYING WS-SUB FROM 1 BY 1
003350                  UNTIL WS-SUB > 10
003360                     OR WS-PATH-IS-FOUND.
003370          IF WS-PATH-IS-FOUND
003380              GO TO 0500-EXIT.
003390          MOVE CS008 TO CS-VALID-MSG.
003400          SET CS-CARD-IS-INVALID TO TRUE.
003410      0500-EXIT.
003420          EXIT.
003430*
003440      0550-TEST-ONE-PATH.
003450          IF LP-NL-USED (WS-SUB) NOT = WS-PATH-NL-FLAG
003460              GO TO 0550-EXIT.
003470          IF LP-CL-USED (WS-SUB) NOT = WS-PATH-CL-FLAG
003480              GO TO 0550-EXIT.
003490          IF LP-AR-USED (WS-SUB) NOT = WS-PATH-AR-FLAG
003500              GO TO 0550-EXIT.
003510          MOVE "Y" TO WS-PATH-FOUND-SW.
003520      0550-EXIT.
003530          EXIT.
