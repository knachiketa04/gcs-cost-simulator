000010      IDENTIFICATION          DIVISION.
000020*=================================
000030*
000040      PROGRAM-ID.             CS300.
000050      AUTHOR.                 R J TALBOT.
000060      INSTALLATION.           APPLEWOOD COMPUTERS.
000070      DATE-WRITTEN.           14/08/1989.
000080      DATE-COMPILED.
000090      SECURITY.               COPYRIGHT (C) 1989-2026 AND LATER,
000100                               VINCENT BRYAN COEN.
000110                               DISTRIBUTED UNDER THE GNU GENERAL
000120                               PUBLIC LICENSE.  SEE FILE COPYING.
000130*
000140* REMARKS.   PRINTS THE STORAGE COST SIMULATION REPORT FROM THE
000150*            SUMMARY RECORD CS200 BUILT - EXECUTIVE SUMMARY, COST
000160*            BREAKDOWN AND A MONTH-BY-MONTH DETAIL TABLE - AND
000170*            WRITES THE PLAIN CSV EXPORT FILE FOR FINANCE.  TAKEN
000180*            FROM THE OLD PAYMENT REGISTER PRINT (PAYROLL-PYRGSTR)
000190*            WHICH IS WHERE THE REPORT WRITER RD COMES FROM.
000200*
000210* CALLED MODULES.    NONE.
000220* FUNCTIONS USED.    NONE.
000230* FILES USED.        CSAUTO.DAT   - INPUT, AUTOCLASS MONTHLY DETAIL.
000240*                     CSLIFE.DAT   - INPUT, LIFECYCLE MONTHLY DETAIL.
000250*                     CSRPT.LST    - OUTPUT, PRINTED REPORT.
000260*                     CSEXPORT.CSV - OUTPUT, CSV EXPORT OF THE SAME
000270*                                     MONTHLY DETAIL.
000280*
000290* CHANGES:
000300* 14/08/89 RJT -        CREATED, ORIGINALLY THE PAYMENT REGISTER
000310*                        PRINT (PAYROLL-PYRGSTR) - REPORT WRITER RD
000320*                        CARRIED OVER, DETAIL GROUPS REBUILT.
000330* 03/11/91 RJT -    .01 PAGE FOOTING TOTAL LINE ADDED, AUDIT ASKED
000340*                        FOR A RUNNING CHECK FIGURE ON EVERY PAGE.
000350* 27/04/96 MAB -    .02 CHEQUE NUMBER RANGE CHECK MOVED OUT OF THE
000360*                        DETAIL GROUP INTO ITS OWN PARAGRAPH.
000370* 22/02/98 RJT - Y2K    CENTURY WINDOW ADDED TO THE PAY-DATE HEADING
000380*                        FIELD, WAS PRINTING A 2-DIGIT YEAR.
000390* 11/03/99 RJT - Y2K    RE-CHECKED AFTER OPS RAN THE 2000 TEST DECK,
000400*                        NO FURTHER CHANGES NEEDED.
000410* 02/02/09 VBC -        MIGRATION TO GNU COBOL.
000420* 16/04/24 VBC -        COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
000430*                        PREVIOUS NOTICES.
000440* 19/09/25 VBC - 3.3.00 VERSION UPDATE AND BUILDS RESET.
000450* 10/02/26 VBC - 1.0.00 TAKEN FROM THE PAYMENT REGISTER PRINT AND
000460*                        REWRITTEN AS THE GCS REPORT BUILDER - THE
000470*                        CHEQUE DETAIL GROUP BECAME THE MONTHLY
000480*                        DETAIL GROUP, ONE CHEQUE BECAME ONE MONTH.
000490* 19/02/26 VBC -    .01 REGIONAL MULTIPLIER TABLE ADDED TO THE COST
000500*                        BREAKDOWN, SEE 4500-APPLY-REGION-MULTIPLIER.
000510* 19/02/26 VBC -    .02 CSV EXPORT WRITE MOVED IN FROM A SEPARATE
000520*                        DRAFT PROGRAM, ONE RUN NOW PRODUCES BOTH
000530*                        THE PRINTED REPORT AND THE EXPORT FILE.
000540* 10/08/26 VBC -    .03 3220-PRINT-ONE-COMPARE-MONTH WAS DROPPING
000550*                        THE SAME MONTHS 13 TO PENULTIMATE THE SINGLE
000560*                        MODE TABLE DROPS - THE 1-12-THEN-FINAL SKIP
000570*                        IS A SINGLE MODE RULE ONLY, COMPARISON MUST
000580*                        PRINT EVERY MONTH.  SKIP AND ITS ELLIPSIS
000590*                        REMOVED FROM THE COMPARE PATH.
000600*
000610*************************************************************************
000620*
000630* COPYRIGHT NOTICE.
000640* ****************
000650*
000660* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
000670* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN, 1976-2026 AND LATER.
000680*
000690* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
000700* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
000710* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER
000720* AS REVISED FOR PERSONAL USAGE ONLY, INCLUDING USE WITHIN A
000730* BUSINESS BUT EXCLUDING REPACKAGING OR RESALE IN ANY WAY.
000740*
000750* THIS PROGRAM IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL,
000760* BUT WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
000770* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.  SEE THE
000780* GNU GENERAL PUBLIC LICENSE FOR MORE DETAILS.
000790*
000800*************************************************************************
000810*
000820      ENVIRONMENT             DIVISION.
000830*=================================
000840*
000850      CONFIGURATION           SECTION.
000860      SPECIAL-NAMES.
000870          C01 IS TOP-OF-FORM.
000880      INPUT-OUTPUT            SECTION.
000890      FILE-CONTROL.
000900          SELECT CS-DETAIL-FILE
000910              ASSIGN TO WS-DETAIL-FILE-NAME
000920              ORGANIZATION IS LINE SEQUENTIAL
000930              FILE STATUS IS WS-DETAIL-STATUS.
000940          SELECT CS-REPORT-FILE
000950              ASSIGN TO WS-REPORT-FILE-NAME
000960              ORGANIZATION IS LINE SEQUENTIAL
000970              FILE STATUS IS WS-REPORT-STATUS.
000980          SELECT CS-EXPORT-FILE
000990              ASSIGN TO WS-EXPORT-FILE-NAME
001000              ORGANIZATION IS LINE SEQUENTIAL
001010              FILE STATUS IS WS-EXPORT-STATUS.
001020*
001030      DATA                    DIVISION.
001040*=================================
001050*
001060      FILE                    SECTION.
001070*
001080* SAME DETAIL LAYOUT CS200 READS - ONE PASS PER STRATEGY, RE-
001090* ASSIGNED TO THE OTHER LOGICAL NAME BETWEEN PASSES.
001100*
001110      FD  CS-DETAIL-FILE.
001120*
001130      COPY "WSCSMTH.COB".
001140*
001150* PRINTED REPORT - NO CONVENTIONAL 01 RECORD, REPORT WRITER OWNS
001160* THE PRINT LINE ITSELF, SEE THE REPORT SECTION BELOW.
001170*
001180      FD  CS-REPORT-FILE
001190          REPORT IS CS-STORAGE-REPORT.
001200*
001210* CSV EXPORT - HEADER LINE WRITTEN ONCE, THEN ONE DETAIL LINE PER
001220* MONTH PER STRATEGY PRINTED.
001230*
001240      FD  CS-EXPORT-FILE.
001250*
001260      COPY "WSCSEXP.COB".
001270*
001280      REPORT                  SECTION.
001290*---------------------------------
001300      RD  CS-STORAGE-REPORT
001310          CONTROL IS FINAL
001320          PAGE LIMIT IS 58 LINES
001330          HEADING 1
001340          FIRST DETAIL 4
001350          LAST DETAIL 54
001360          FOOTING 56.
001370*
001380      01  CS-REPORT-HEADING  TYPE IS PAGE HEADING.
001390          03  LINE 1.
001400              05  COL 30  PIC X(40)  VALUE
001410                  "GCS CLOUD STORAGE COST SIMULATION".
001420          03  LINE 3.
001430              05  COL 1   PIC X(17)  VALUE "ANALYSIS PERIOD:".
001440              05  COL 19  PIC ZZ9    SOURCE SM-HDR-MONTHS.
001450              05  COL 23  PIC X(7)   VALUE "MONTHS.".
001460*
001470      01  CS-SUMMARY-LINE  TYPE IS DETAIL.
001480          03  LINE PLUS 2.
001490              05  COL 1   PIC X(30)  VALUE
001500                  "AUTOCLASS TOTAL COST".
001510              05  COL 35  PIC X(16)  SOURCE WS-RPT-AUTO-TOTAL-TXT.
001520          03  LINE PLUS 1.
001530              05  COL 1   PIC X(30)  VALUE
001540                  "LIFECYCLE TOTAL COST"
001550                  PRESENT WHEN CS-RUN-COMPARISON.
001560              05  COL 35  PIC X(16)  SOURCE WS-RPT-LIFE-TOTAL-TXT
001570                  PRESENT WHEN CS-RUN-COMPARISON.
001580          03  LINE PLUS 1.
001590              05  COL 1   PIC X(30)  VALUE "WINNER"
001600                  PRESENT WHEN CS-RUN-COMPARISON.
001610              05  COL 35  PIC X(10)  SOURCE SM-WINNER
001620                  PRESENT WHEN CS-RUN-COMPARISON.
001630          03  LINE PLUS 1.
001640              05  COL 1   PIC X(30)  VALUE "SAVINGS PERCENT"
001650                  PRESENT WHEN CS-RUN-COMPARISON.
001660              05  COL 35  PIC X(8)   SOURCE WS-RPT-SAVINGS-TXT
001670                  PRESENT WHEN CS-RUN-COMPARISON.
001680*
001690      01  CS-BREAKDOWN-HEADING  TYPE IS DETAIL.
001700          03  LINE PLUS 2.
001710              05  COL 1   PIC X(20)  VALUE "COST BREAKDOWN".
001720          03  LINE PLUS 1.
001730              05  COL 1   PIC X(12)  VALUE "COMPONENT".
001740              05  COL 20  PIC X(16)  VALUE "AUTOCLASS".
001750              05  COL 40  PIC X(16)  VALUE "LIFECYCLE"
001760                  PRESENT WHEN CS-RUN-COMPARISON.
001770*
001780      01  CS-BREAKDOWN-LINE  TYPE IS DETAIL.
001790          03  LINE PLUS 1.
001800              05  COL 1   PIC X(12)  SOURCE WS-RPT-ROW-LABEL.
001810              05  COL 20  PIC X(16)  SOURCE WS-RPT-ROW-VAL-1.
001820              05  COL 40  PIC X(16)  SOURCE WS-RPT-ROW-VAL-2
001830                  PRESENT WHEN CS-RUN-COMPARISON.
001840*
001850      01  CS-MONTHLY-HEADING-COMPARE  TYPE IS DETAIL.
001860          03  LINE PLUS 2.
001870              05  COL 1   PIC X(5)   VALUE "MONTH".
001880              05  COL 10  PIC X(16)  VALUE "AUTOCLASS COST".
001890              05  COL 30  PIC X(16)  VALUE "LIFECYCLE COST".
001900              05  COL 50  PIC X(16)  VALUE "DIFFERENCE".
001910              05  COL 70  PIC X(16)  VALUE "ARCHIVE GB".
001920*
001930      01  CS-MONTHLY-COMPARE-LINE  TYPE IS DETAIL.
001940          03  LINE PLUS 1.
001950              05  COL 1   PIC ZZ9    SOURCE MR-MONTH-NO.
001960              05  COL 10  PIC X(16)  SOURCE WS-RPT-AUTO-COST-TXT.
001970              05  COL 30  PIC X(16)  SOURCE WS-RPT-LIFE-COST-TXT.
001980              05  COL 50  PIC X(16)  SOURCE WS-RPT-DIFF-TXT.
001990              05  COL 70  PIC X(16)  SOURCE WS-RPT-ARCHIVE-TXT.
002000*
002010      01  CS-MONTHLY-HEADING-SINGLE  TYPE IS DETAIL.
002020          03  LINE PLUS 2.
002030              05  COL 1   PIC X(5)   VALUE "MONTH".
002040              05  COL 10  PIC X(16)  VALUE "TOTAL DATA".
002050              05  COL 30  PIC X(16)  VALUE "STORAGE COST".
002060              05  COL 50  PIC X(16)  VALUE "SPECIAL COST".
002070              05  COL 70  PIC X(16)  VALUE "TOTAL COST".
002080*
002090      01  CS-MONTHLY-SINGLE-LINE  TYPE IS DETAIL.
002100          03  LINE PLUS 1.
002110              05  COL 1   PIC ZZ9    SOURCE MR-MONTH-NO.
002120              05  COL 10  PIC X(16)  SOURCE WS-RPT-DATA-TXT.
002130              05  COL 30  PIC X(16)  SOURCE WS-RPT-STORAGE-TXT.
002140              05  COL 50  PIC X(16)  SOURCE WS-RPT-SPECIAL-TXT.
002150              05  COL 70  PIC X(16)  SOURCE WS-RPT-TOTAL-TXT.
002160*
002170      01  CS-ELLIPSIS-LINE  TYPE IS DETAIL.
002180          03  LINE PLUS 1.
002190              05  COL 1   PIC X(3)   VALUE "...".
002200*
002210      01  CS-TOTALS-FOOTING  TYPE CONTROL FOOTING FINAL
002220                              LINE PLUS 2.
002230          03  COL 1   PIC X(20)  VALUE "TOTALS.".
002240          03  COL 30  PIC X(16)  SOURCE WS-RPT-FOOT-VAL-1.
002250          03  COL 50  PIC X(16)  SOURCE WS-RPT-FOOT-VAL-2
002260                  PRESENT WHEN CS-RUN-COMPARISON.
002270*
002280      WORKING-STORAGE         SECTION.
002290*---------------------------------
002300      77  WS-PROG-NAME             PIC X(16) VALUE "CS300 (1.0.03)".
002310*
002320      01  WS-DETAIL-FILE-NAME      PIC X(40).
002330      01  WS-DETAIL-STATUS         PIC XX.
002340          88  WS-DETAIL-OK             VALUE "00".
002350          88  WS-DETAIL-EOF            VALUE "10".
002360      01  WS-REPORT-FILE-NAME      PIC X(40).
002370      01  WS-REPORT-STATUS         PIC XX.
002380      01  WS-EXPORT-FILE-NAME      PIC X(40).
002390      01  WS-EXPORT-STATUS         PIC XX.
002400*
002410      01  WS-SUB                   PIC S9(3)  COMP.
002420      01  WS-MONTH-NO-SUB          PIC S9(3)  COMP.
002430*
002440* ONE ENTRY PER MONTH OF THE RUN, CACHED FROM THE AUTOCLASS PASS SO
002450* THE LIFECYCLE PASS CAN PRINT BOTH STRATEGIES SIDE BY SIDE ON THE
002460* COMPARISON DETAIL LINE WITHOUT KEEPING TWO FILES OPEN AT ONCE.
002470*
002480      01  WS-AUTO-MONTH-TABLE.
002490          03  WS-AUTO-MONTH-ENTRY  OCCURS 120.
002500              05  WS-AUTO-MTH-COST         PIC S9(10)V99    COMP-3.
002510              05  WS-AUTO-MTH-ARCHIVE-GB   PIC S9(12)V9(4)  COMP-3.
002520*
002530* REPORT LINE WORK FIELDS - FILLED BY THE FORMATTERS BELOW, THEN
002540* PICKED UP AS THE SOURCE OF A REPORT GROUP FIELD BY GENERATE.
002550*
002560      01  WS-RPT-AUTO-TOTAL-TXT     PIC X(16).
002570      01  WS-RPT-LIFE-TOTAL-TXT     PIC X(16).
002580      01  WS-RPT-SAVINGS-TXT        PIC X(8).
002590      01  WS-RPT-ROW-LABEL          PIC X(12).
002600      01  WS-RPT-ROW-VAL-1          PIC X(16).
002610      01  WS-RPT-ROW-VAL-2          PIC X(16).
002620      01  WS-RPT-AUTO-COST-TXT      PIC X(16).
002630      01  WS-RPT-LIFE-COST-TXT      PIC X(16).
002640      01  WS-RPT-DIFF-TXT           PIC X(16).
002650      01  WS-RPT-ARCHIVE-TXT        PIC X(16).
002660      01  WS-RPT-DATA-TXT           PIC X(16).
002670      01  WS-RPT-STORAGE-TXT        PIC X(16).
002680      01  WS-RPT-SPECIAL-TXT        PIC X(16).
002690      01  WS-RPT-TOTAL-TXT          PIC X(16).
002700      01  WS-RPT-FOOT-VAL-1         PIC X(16).
002710      01  WS-RPT-FOOT-VAL-2         PIC X(16).
002720*
002730* ROW LABELS FOR THE COST BREAKDOWN LOOP - LOADED ONCE AT 1000-OPEN-
002740* FILES, SUBSCRIPTED THE SAME AS SM-STRAT-COMPONENT-TBL.
002750*
002760      01  WS-ROW-LABELS.
002770          03  WS-ROW-LABEL-TBL     PIC X(12)  OCCURS 5.
002780*
002790* FORMATTERS WORK - SEE 4000-FORMAT-COST AND 4100-FORMAT-VOLUME.
002800* RULE 11 - COSTS OVER $1,000,000 PRINT AS $X.XXM, VOLUMES OVER
002810* 1024 GB PRINT AS TIB (1 DECIMAL ONCE THE TIB FIGURE ITSELF IS
002820* 1,000 OR MORE).
002830*
002840      01  WS-FMT-COST-IN            PIC S9(12)V99    COMP-3.
002850      01  WS-FMT-COST-ABS           PIC S9(12)V99    COMP-3.
002860      01  WS-FMT-COST-OUT           PIC X(16).
002870      01  WS-FMT-MILLIONS           PIC S9(5)V99     COMP-3.
002880      01  WS-FMT-IS-MILLIONS-SW     PIC X.
002890          88  WS-FMT-IS-MILLIONS        VALUE "Y".
002900      01  WS-FMT-COST-EDIT          PIC $$,$$$,$$$,$$9.99.
002910      01  WS-FMT-MILLIONS-EDIT      PIC $$$9.99.
002920*
002930      01  WS-FMT-GB-IN              PIC S9(12)V9(4)  COMP-3.
002940      01  WS-FMT-GB-OUT             PIC X(16).
002950      01  WS-FMT-TIB                PIC S9(9)V99     COMP-3.
002960      01  WS-FMT-EDIT-GB-2DEC       PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99.
002970      01  WS-FMT-EDIT-GB-1DEC       PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.9.
002980      01  WS-FMT-PCT-EDIT           PIC ZZ9.99.
002990*
003000* REGIONAL MULTIPLIER TABLE - RULE 12.  LOADED BY 4590-LOAD-REGION-
003010* TABLE, MOVE-STATEMENT PER ENTRY, SAME IDIOM AS CS050'S LIFECYCLE
003020* PATH TABLE.  A BLANK OR UNRECOGNISED REGION CODE DEFAULTS TO 1.0
003030* ON ALL THREE MULTIPLIERS, SEE 4510-SEARCH-ONE-REGION.
003040*
003050      01  WS-REGION-TABLE.
003060          03  WS-REGION-ENTRY      OCCURS 5.
003070              05  WS-REGION-NAME           PIC X(16).
003080              05  WS-REGION-STORAGE-MULT   PIC 9V999  COMP-3.
003090              05  WS-REGION-API-MULT       PIC 9V999  COMP-3.
003100              05  WS-REGION-NETWORK-MULT   PIC 9V999  COMP-3.
003110*
003120* ALTERNATE DEBUG VIEW OF THE SAME TABLE - SET SW-TESTING ON AND
003130* DISPLAY A ROW WHOLE IF A MULTIPLIER EVER LOOKS WRONG ON A RUN.
003140*
003150      01  WS-REGION-DEBUG-VIEW  REDEFINES  WS-REGION-TABLE.
003160          03  WS-REGION-DEBUG-ROW  PIC X(28)  OCCURS 5.
003170*
003180      01  SW-TESTING                PIC X  VALUE "N".
003190          88  SW-TEST-ON                VALUE "Y".
003200*
003210* THE MULTIPLIER THAT APPLIES TO THIS RUN'S REGION, ONE PER COST
003220* COMPONENT SUBSCRIPT (1 TOTAL, 2 STORAGE, 3 API, 4 SPECIAL,
003230* 5 AVG MONTHLY) - TOTAL AND AVG MONTHLY ARE NOT REGION-LOADED SO
003240* THEIR ENTRIES STAY AT 1.0.
003250*
003260      01  WS-MULT-COMPONENT-TBL     PIC 9V999  COMP-3  OCCURS 5.
003270      01  WS-MULT-STORAGE           PIC 9V999  COMP-3.
003280      01  WS-MULT-API                PIC 9V999  COMP-3.
003290      01  WS-MULT-NETWORK            PIC 9V999  COMP-3.
003300*
003310      COPY "WSCSFILE.COB".
003320*
003330      LINKAGE                 SECTION.
003340*-----------------------------
003350*
003360      COPY "WSCSCALL.COB".
003370      COPY "WSCSSUM.COB".
003380*
003390      PROCEDURE DIVISION USING CS-CALLING-DATA SM-SUMMARY-RECORD
003400                                SM-SUMMARY-HEADER.
003410*=====================================================
003420*
003430      0000-MAIN.
003440          PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
003450          PERFORM 4500-APPLY-REGION-MULTIPLIER THRU 4500-EXIT.
003460          INITIATE CS-STORAGE-REPORT.
003470          PERFORM 2000-PRINT-EXEC-SUMMARY THRU 2000-EXIT.
003480          PERFORM 2500-PRINT-COST-BREAKDOWN THRU 2500-EXIT.
003490          PERFORM 3000-PRINT-MONTHLY-DETAIL THRU 3000-EXIT.
003500          TERMINATE CS-STORAGE-REPORT.
003510          PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
003520      MAIN-EXIT.
003530          GOBACK.
003540*
003550      1000-OPEN-FILES.
003560          MOVE CS-FILE-REPORT TO WS-REPORT-FILE-NAME.
003570          MOVE CS-FILE-EXPORT TO WS-EXPORT-FILE-NAME.
003580          OPEN OUTPUT CS-REPORT-FILE.
003590          OPEN OUTPUT CS-EXPORT-FILE.
003600          WRITE EX-EXPORT-HEADER.
003610          PERFORM 1050-LOAD-ROW-LABELS THRU 1050-EXIT.
003620      1000-EXIT.
003630          EXIT.
003640*
003650* LABELS FOR THE COST BREAKDOWN TABLE, SUBSCRIPTED THE SAME AS
003660* SM-STRAT-COMPONENT-TBL - 1 TOTAL, 2 STORAGE, 3 API, 4 SPECIAL,
003670* 5 AVG MONTHLY (THE LAST OF WHICH IS NOT PRINTED ON THE REPORT).
003680*
003690      1050-LOAD-ROW-LABELS.
003700          MOVE "TOTAL       " TO WS-ROW-LABEL-TBL (1).
003710          MOVE "STORAGE     " TO WS-ROW-LABEL-TBL (2).
003720          MOVE "API         " TO WS-ROW-LABEL-TBL (3).
003730          MOVE "SPECIAL     " TO WS-ROW-LABEL-TBL (4).
003740          MOVE "AVG MONTHLY " TO WS-ROW-LABEL-TBL (5).
003750      1050-EXIT.
003760          EXIT.
003770*
003780* EXECUTIVE SUMMARY - TOTALS, WINNER AND SAVINGS PERCENT WHEN BOTH
003790* STRATEGIES WERE RUN, JUST THE ONE STRATEGY'S TOTAL OTHERWISE.
003800*
003810      2000-PRINT-EXEC-SUMMARY.
003820          MOVE SM-AUTO-TOTAL-COST TO WS-FMT-COST-IN.
003830          IF CS-RUN-LIFECYCLE-ONLY
003840              MOVE SM-LIFE-TOTAL-COST TO WS-FMT-COST-IN.
003850          PERFORM 4000-FORMAT-COST THRU 4000-EXIT.
003860          MOVE WS-FMT-COST-OUT TO WS-RPT-AUTO-TOTAL-TXT.
003870          MOVE WS-FMT-COST-OUT TO WS-RPT-FOOT-VAL-1.
003880          IF CS-RUN-COMPARISON
003890              MOVE SM-LIFE-TOTAL-COST TO WS-FMT-COST-IN
003900              PERFORM 4000-FORMAT-COST THRU 4000-EXIT
003910              MOVE WS-FMT-COST-OUT TO WS-RPT-LIFE-TOTAL-TXT
003920              MOVE WS-FMT-COST-OUT TO WS-RPT-FOOT-VAL-2
003930              MOVE SM-SAVINGS-PCT TO WS-FMT-PCT-EDIT
003940              STRING WS-FMT-PCT-EDIT DELIMITED BY SIZE
003950                     "%" DELIMITED BY SIZE
003960                  INTO WS-RPT-SAVINGS-TXT.
003970          GENERATE CS-SUMMARY-LINE.
003980      2000-EXIT.
003990          EXIT.
004000*
004010* COST BREAKDOWN - ONE ROW PER COMPONENT, PRINTED STORAGE/API/
004020* SPECIAL/TOTAL, EACH COMPONENT EXCEPT TOTAL CARRYING ITS OWN
004030* REGIONAL MULTIPLIER FROM 4500-APPLY-REGION-MULTIPLIER.
004040*
004050      2500-PRINT-COST-BREAKDOWN.
004060          GENERATE CS-BREAKDOWN-HEADING.
004070          MOVE 2 TO WS-SUB.
004080          PERFORM 2510-PRINT-ONE-ROW THRU 2510-EXIT.
004090          MOVE 3 TO WS-SUB.
004100          PERFORM 2510-PRINT-ONE-ROW THRU 2510-EXIT.
004110          MOVE 4 TO WS-SUB.
004120          PERFORM 2510-PRINT-ONE-ROW THRU 2510-EXIT.
004130          MOVE 1 TO WS-SUB.
004140          PERFORM 2510-PRINT-ONE-ROW THRU 2510-EXIT.
004150      2500-EXIT.
004160          EXIT.
004170*
004180      2510-PRINT-ONE-ROW.
004190          MOVE WS-ROW-LABEL-TBL (WS-SUB) TO WS-RPT-ROW-LABEL.
004200          COMPUTE WS-FMT-COST-IN ROUNDED =
004210              SM-STRAT-COMPONENT-TBL (1 WS-SUB)
004220                  * WS-MULT-COMPONENT-TBL (WS-SUB).
004230          PERFORM 4000-FORMAT-COST THRU 4000-EXIT.
004240          MOVE WS-FMT-COST-OUT TO WS-RPT-ROW-VAL-1.
004250          MOVE SPACES TO WS-RPT-ROW-VAL-2.
004260          IF CS-RUN-COMPARISON
004270              COMPUTE WS-FMT-COST-IN ROUNDED =
004280                  SM-STRAT-COMPONENT-TBL (2 WS-SUB)
004290                      * WS-MULT-COMPONENT-TBL (WS-SUB)
004300              PERFORM 4000-FORMAT-COST THRU 4000-EXIT
004310              MOVE WS-FMT-COST-OUT TO WS-RPT-ROW-VAL-2.
004320          GENERATE CS-BREAKDOWN-LINE.
004330      2510-EXIT.
004340          EXIT.
004350*
004360* MONTHLY DETAIL - COMPARISON MODE PAIRS AUTOCLASS AND LIFECYCLE BY
004370* MONTH NUMBER, SINGLE MODE JUST WALKS THE ONE DETAIL FILE.  BOTH
004380* APPLY THE 1-12-THEN-FINAL-MONTH SKIP WHEN THE RUN IS OVER 13
004390* MONTHS LONG, SEE RULE IN THE REPORT-BUILDER SPEC.
004400*
004410      3000-PRINT-MONTHLY-DETAIL.
004420          IF CS-RUN-COMPARISON
004430              PERFORM 3100-CACHE-AUTOCLASS-MONTHS THRU 3100-EXIT
004440              PERFORM 3200-PRINT-COMPARISON-MONTHS THRU 3200-EXIT
004450              GO TO 3000-EXIT.
004460          PERFORM 3300-PRINT-SINGLE-MONTHS THRU 3300-EXIT.
004470      3000-EXIT.
004480          EXIT.
004490*
004500      3100-CACHE-AUTOCLASS-MONTHS.
004510          MOVE CS-FILE-AUTOCLASS TO WS-DETAIL-FILE-NAME.
004520          OPEN INPUT CS-DETAIL-FILE.
004530          READ CS-DETAIL-FILE.
004540          PERFORM 3110-CACHE-ONE-MONTH THRU 3110-EXIT
004550                  UNTIL WS-DETAIL-EOF.
004560          CLOSE CS-DETAIL-FILE.
004570      3100-EXIT.
004580          EXIT.
004590*
004600      3110-CACHE-ONE-MONTH.
004610          MOVE MR-MONTH-NO TO WS-MONTH-NO-SUB.
004620          IF WS-MONTH-NO-SUB > 120
004630              GO TO 3110-READ-NEXT.
004640          MOVE MR-TOTAL-COST TO WS-AUTO-MTH-COST (WS-MONTH-NO-SUB).
004650          MOVE MR-AR-GB TO WS-AUTO-MTH-ARCHIVE-GB (WS-MONTH-NO-SUB).
004660      3110-READ-NEXT.
004670          READ CS-DETAIL-FILE.
004680      3110-EXIT.
004690          EXIT.
004700*
004710      3200-PRINT-COMPARISON-MONTHS.
004720          GENERATE CS-MONTHLY-HEADING-COMPARE.
004730          MOVE CS-FILE-LIFECYCLE TO WS-DETAIL-FILE-NAME.
004740          OPEN INPUT CS-DETAIL-FILE.
004750          READ CS-DETAIL-FILE.
004760          PERFORM 3220-PRINT-ONE-COMPARE-MONTH THRU 3220-EXIT
004770                  UNTIL WS-DETAIL-EOF.
004780          CLOSE CS-DETAIL-FILE.
004790      3200-EXIT.
004800          EXIT.
004810*
004820      3220-PRINT-ONE-COMPARE-MONTH.
004830          MOVE MR-MONTH-NO TO WS-MONTH-NO-SUB.
004840          PERFORM 3900-FILL-EXPORT-RECORD THRU 3900-EXIT.
004850          WRITE EX-EXPORT-RECORD.
004860          MOVE ZERO TO WS-FMT-COST-IN.
004870          IF WS-MONTH-NO-SUB NOT > 120
004880              MOVE WS-AUTO-MTH-COST (WS-MONTH-NO-SUB) TO WS-FMT-COST-IN.
004890          PERFORM 4000-FORMAT-COST THRU 4000-EXIT.
004900          MOVE WS-FMT-COST-OUT TO WS-RPT-AUTO-COST-TXT.
004910          MOVE MR-TOTAL-COST TO WS-FMT-COST-IN.
004920          PERFORM 4000-FORMAT-COST THRU 4000-EXIT.
004930          MOVE WS-FMT-COST-OUT TO WS-RPT-LIFE-COST-TXT.
004940          COMPUTE WS-FMT-COST-IN =
004950              WS-AUTO-MTH-COST (WS-MONTH-NO-SUB) - MR-TOTAL-COST.
004960          PERFORM 4000-FORMAT-COST THRU 4000-EXIT.
004970          MOVE WS-FMT-COST-OUT TO WS-RPT-DIFF-TXT.
004980          MOVE MR-AR-GB TO WS-FMT-GB-IN.
004990          PERFORM 4100-FORMAT-VOLUME THRU 4100-EXIT.
005000          MOVE WS-FMT-GB-OUT TO WS-RPT-ARCHIVE-TXT.
005010          GENERATE CS-MONTHLY-COMPARE-LINE.
005020      3220-READ-NEXT.
005030          READ CS-DETAIL-FILE.
005040      3220-EXIT.
005050          EXIT.
005060*
005070      3300-PRINT-SINGLE-MONTHS.
005080          GENERATE CS-MONTHLY-HEADING-SINGLE.
005090          IF CS-RUN-AUTOCLASS-ONLY
005100              MOVE CS-FILE-AUTOCLASS TO WS-DETAIL-FILE-NAME
005110              GO TO 3300-OPEN.
005120          MOVE CS-FILE-LIFECYCLE TO WS-DETAIL-FILE-NAME.
005130      3300-OPEN.
005140          OPEN INPUT CS-DETAIL-FILE.
005150          READ CS-DETAIL-FILE.
005160          PERFORM 3310-PRINT-ONE-SINGLE-MONTH THRU 3310-EXIT
005170                  UNTIL WS-DETAIL-EOF.
005180          CLOSE CS-DETAIL-FILE.
005190      3300-EXIT.
005200          EXIT.
005210*
005220      3310-PRINT-ONE-SINGLE-MONTH.
005230          PERFORM 3900-FILL-EXPORT-RECORD THRU 3900-EXIT.
005240          WRITE EX-EXPORT-RECORD.
005250          IF MR-MONTH-NO > 12 AND MR-MONTH-NO < SM-HDR-MONTHS
005260                  AND SM-HDR-MONTHS > 13
005270              GO TO 3310-READ-NEXT.
005280          MOVE MR-TOTAL-GB TO WS-FMT-GB-IN.
005290          PERFORM 4100-FORMAT-VOLUME THRU 4100-EXIT.
005300          MOVE WS-FMT-GB-OUT TO WS-RPT-DATA-TXT.
005310          MOVE MR-STORAGE-COST TO WS-FMT-COST-IN.
005320          PERFORM 4000-FORMAT-COST THRU 4000-EXIT.
005330          MOVE WS-FMT-COST-OUT TO WS-RPT-STORAGE-TXT.
005340          MOVE MR-SPECIAL-COST TO WS-FMT-COST-IN.
005350          PERFORM 4000-FORMAT-COST THRU 4000-EXIT.
005360          MOVE WS-FMT-COST-OUT TO WS-RPT-SPECIAL-TXT.
005370          MOVE MR-TOTAL-COST TO WS-FMT-COST-IN.
005380          PERFORM 4000-FORMAT-COST THRU 4000-EXIT.
005390          MOVE WS-FMT-COST-OUT TO WS-RPT-TOTAL-TXT.
005400          GENERATE CS-MONTHLY-SINGLE-LINE.
005410          IF MR-MONTH-NO = 12 AND SM-HDR-MONTHS > 13
005420              GENERATE CS-ELLIPSIS-LINE.
005430      3310-READ-NEXT.
005440          READ CS-DETAIL-FILE.
005450      3310-EXIT.
005460          EXIT.
005470*
005480* MOVES THE CURRENT DETAIL RECORD STRAIGHT ACROSS INTO THE EXPORT
005490* LAYOUT - THE CSV EXPORT CARRIES EVERY MONTH REGARDLESS OF MODE.
005500* THE 1-12-THEN-FINAL SKIP IS A SINGLE MODE PRINT RULE ONLY - THE
005510* COMPARISON TABLE AT 3220 ABOVE PRINTS EVERY MONTH IN FULL.
005520*
005530      3900-FILL-EXPORT-RECORD.
005540          MOVE MR-MONTH-NO TO EX-MONTH-NO.
005550          MOVE MR-STRATEGY-CDE TO EX-STRATEGY-CDE.
005560          MOVE MR-TOTAL-GB TO EX-TOTAL-GB.
005570          MOVE MR-STORAGE-COST TO EX-STORAGE-COST.
005580          MOVE MR-API-COST TO EX-API-COST.
005590          MOVE MR-SPECIAL-COST TO EX-SPECIAL-COST.
005600          MOVE MR-TOTAL-COST TO EX-TOTAL-COST.
005610          MOVE MR-STD-GB TO EX-STD-GB.
005620          MOVE MR-NL-GB TO EX-NL-GB.
005630          MOVE MR-CL-GB TO EX-CL-GB.
005640          MOVE MR-AR-GB TO EX-AR-GB.
005650      3900-EXIT.
005660          EXIT.
005670*
005680* FORMATTERS - RULE 11.  COSTS OF $1,000,000 OR MORE PRINT AS A
005690* ROUNDED FIGURE OF MILLIONS WITH A TRAILING "M", EVERYTHING ELSE
005700* PRINTS WITH THE THOUSANDS SEPARATOR AND TWO DECIMAL PLACES.  NO
005710* INTRINSIC FUNCTION IS USED FOR THE SIGN FLIP ON A NEGATIVE
005720* DIFFERENCE - A PLAIN COMPUTE BY -1 DOES THE SAME JOB.
005730*
005740      4000-FORMAT-COST.
005750          MOVE "N" TO WS-FMT-IS-MILLIONS-SW.
005760          MOVE WS-FMT-COST-IN TO WS-FMT-COST-ABS.
005770          IF WS-FMT-COST-IN < ZERO
005780              COMPUTE WS-FMT-COST-ABS = WS-FMT-COST-IN * -1.
005790          IF WS-FMT-COST-ABS NOT < 1000000
005800              SET WS-FMT-IS-MILLIONS TO TRUE.
005810          IF WS-FMT-IS-MILLIONS
005820              COMPUTE WS-FMT-MILLIONS ROUNDED =
005830                  WS-FMT-COST-ABS / 1000000
005840              MOVE WS-FMT-MILLIONS TO WS-FMT-MILLIONS-EDIT
005850              GO TO 4000-SIGN.
005860          MOVE WS-FMT-COST-ABS TO WS-FMT-COST-EDIT.
005870      4000-SIGN.
005880          MOVE SPACES TO WS-FMT-COST-OUT.
005890          IF WS-FMT-COST-IN < ZERO AND WS-FMT-IS-MILLIONS
005900              STRING "-" DELIMITED BY SIZE
005910                     WS-FMT-MILLIONS-EDIT DELIMITED BY SIZE
005920                     "M" DELIMITED BY SIZE
005930                  INTO WS-FMT-COST-OUT
005940              GO TO 4000-EXIT.
005950          IF WS-FMT-COST-IN < ZERO
005960              STRING "-" DELIMITED BY SIZE
005970                     WS-FMT-COST-EDIT DELIMITED BY SIZE
005980                  INTO WS-FMT-COST-OUT
005990              GO TO 4000-EXIT.
006000          IF WS-FMT-IS-MILLIONS
006010              STRING WS-FMT-MILLIONS-EDIT DELIMITED BY SIZE
006020                     "M" DELIMITED BY SIZE
006030                  INTO WS-FMT-COST-OUT
006040              GO TO 4000-EXIT.
006050          MOVE WS-FMT-COST-EDIT TO WS-FMT-COST-OUT.
006060      4000-EXIT.
006070          EXIT.
006080*
006090* VOLUMES OF 1,024 GB OR MORE PRINT AS TIB, TWO DECIMALS UNTIL THE
006100* TIB FIGURE ITSELF REACHES 1,000, THEN ONE DECIMAL.  VOLUMES ARE
006110* NEVER NEGATIVE SO THERE IS NO SIGN HANDLING HERE.
006120*
006130      4100-FORMAT-VOLUME.
006140          IF WS-FMT-GB-IN < 1024
006150              MOVE WS-FMT-GB-IN TO WS-FMT-EDIT-GB-2DEC
006160              STRING WS-FMT-EDIT-GB-2DEC DELIMITED BY SIZE
006170                     " GB" DELIMITED BY SIZE
006180                  INTO WS-FMT-GB-OUT
006190              GO TO 4100-EXIT.
006200          COMPUTE WS-FMT-TIB ROUNDED = WS-FMT-GB-IN / 1024.
006210          IF WS-FMT-TIB < 1000
006220              MOVE WS-FMT-TIB TO WS-FMT-EDIT-GB-2DEC
006230              STRING WS-FMT-EDIT-GB-2DEC DELIMITED BY SIZE
006240                     " TIB" DELIMITED BY SIZE
006250                  INTO WS-FMT-GB-OUT
006260              GO TO 4100-EXIT.
006270          MOVE WS-FMT-TIB TO WS-FMT-EDIT-GB-1DEC.
006280          STRING WS-FMT-EDIT-GB-1DEC DELIMITED BY SIZE
006290                 " TIB" DELIMITED BY SIZE
006300              INTO WS-FMT-GB-OUT.
006310      4100-EXIT.
006320          EXIT.
006330*
006340* RULE 12 - REGIONAL MULTIPLIERS.  LOADS THE TABLE, LOOKS UP THIS
006350* RUN'S REGION CODE, THEN SPREADS THE THREE MULTIPLIERS OUT OVER
006360* THE COST-COMPONENT SUBSCRIPTS THE BREAKDOWN LOOP USES.  A BLANK
006370* OR UNRECOGNISED REGION DEFAULTS EVERY MULTIPLIER TO 1.0.
006380*
006390      4500-APPLY-REGION-MULTIPLIER.
006400          PERFORM 4590-LOAD-REGION-TABLE THRU 4590-EXIT.
006410          MOVE 1.000 TO WS-MULT-STORAGE.
006420          MOVE 1.000 TO WS-MULT-API.
006430          MOVE 1.000 TO WS-MULT-NETWORK.
006440          PERFORM 4510-SEARCH-ONE-REGION THRU 4510-EXIT
006450                  VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 5.
006460          MOVE 1.000 TO WS-MULT-COMPONENT-TBL (1).
006470          MOVE WS-MULT-STORAGE TO WS-MULT-COMPONENT-TBL (2).
006480          MOVE WS-MULT-API TO WS-MULT-COMPONENT-TBL (3).
006490          MOVE WS-MULT-NETWORK TO WS-MULT-COMPONENT-TBL (4).
006500          MOVE 1.000 TO WS-MULT-COMPONENT-TBL (5).
006510      4500-EXIT.
006520          EXIT.
006530*
006540      4510-SEARCH-ONE-REGION.
006550          IF CS-REGION-CODE NOT = WS-REGION-NAME (WS-SUB)
006560              GO TO 4510-EXIT.
006570          MOVE WS-REGION-STORAGE-MULT (WS-SUB) TO WS-MULT-STORAGE.
006580          MOVE WS-REGION-API-MULT (WS-SUB) TO WS-MULT-API.
006590          MOVE WS-REGION-NETWORK-MULT (WS-SUB) TO WS-MULT-NETWORK.
006600      4510-EXIT.
006610          EXIT.
006620*
006630* FIVE ILLUSTRATIVE REGIONS - LOADED ONE MOVE PER FIELD, SAME
006640* IDIOM AS WSCSPATH'S LIFECYCLE PATH TABLE.  ASIA-NORTHEAST1'S
006650* 1.1 STORAGE MULTIPLIER IS THE FIGURE QUOTED IN THE PRICE SCHEME.
006660*
006670      4590-LOAD-REGION-TABLE.
006680          MOVE "US-CENTRAL1     " TO WS-REGION-NAME (1).
006690          MOVE 1.000 TO WS-REGION-STORAGE-MULT (1).
006700          MOVE 1.000 TO WS-REGION-API-MULT (1).
006710          MOVE 1.000 TO WS-REGION-NETWORK-MULT (1).
006720          MOVE "US-EAST1        " TO WS-REGION-NAME (2).
006730          MOVE 1.000 TO WS-REGION-STORAGE-MULT (2).
006740          MOVE 1.000 TO WS-REGION-API-MULT (2).
006750          MOVE 1.000 TO WS-REGION-NETWORK-MULT (2).
006760          MOVE "EUROPE-WEST1    " TO WS-REGION-NAME (3).
006770          MOVE 1.050 TO WS-REGION-STORAGE-MULT (3).
006780          MOVE 1.020 TO WS-REGION-API-MULT (3).
006790          MOVE 1.050 TO WS-REGION-NETWORK-MULT (3).
006800          MOVE "ASIA-NORTHEAST1 " TO WS-REGION-NAME (4).
006810          MOVE 1.100 TO WS-REGION-STORAGE-MULT (4).
006820          MOVE 1.080 TO WS-REGION-API-MULT (4).
006830          MOVE 1.150 TO WS-REGION-NETWORK-MULT (4).
006840          MOVE "AUSTRALIA-SOUTH1" TO WS-REGION-NAME (5).
006850          MOVE 1.150 TO WS-REGION-STORAGE-MULT (5).
006860          MOVE 1.100 TO WS-REGION-API-MULT (5).
006870          MOVE 1.200 TO WS-REGION-NETWORK-MULT (5).
006880      4590-EXIT.
006890          EXIT.
006900*
006910      9000-CLOSE-FILES.
006920          CLOSE CS-REPORT-FILE.
006930          CLOSE CS-EXPORT-FILE.
006940      9000-EXIT.
006950          EXIT.
006960*
