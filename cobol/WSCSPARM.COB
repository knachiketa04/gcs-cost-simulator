000010*******************************************
000020*                                          *
000030*  Record Definition For The Storage Cost *
000040*      Simulation Parameter Card          *
000050*     One record, fixed columns           *
000060*******************************************
000070* File size 400 bytes.
000080*
000090* THESE FIELD DEFINITIONS MAY NEED CHANGING
000100*
000110* Held as a LINE SEQUENTIAL card image so Ops can edit a run
000120* with a text editor without recompiling anything - same idea
000130* as the old PY parameter cards.
000140*
000150* 11/01/26 vbc - Created from the GCS costing spec, replaces
000160*                the spreadsheet Ops were using for this.
000170* 19/01/26 vbc - Added PM-Param-Valid-Sw so CS050 can flag a
000180*                bad card back to CS000 without an abend.
000190* 02/02/26 vbc - Access-rate and lifecycle-day groups given
000200*                table redefines for CS100 and CS050 loops.
000210*
000220* Months 1-120, def 36.  Initial-Data-Gb def 1048576.00.
000230* Growth-Rate def .1000, Pct-Large def .9000, Large size def
000240* 512.00 Kib, Small size def 64.00 Kib (must stay under 128).
000250*
000260 01  PM-Parameter-Record.
000270     03  PM-Months                pic 9(3).
000280     03  PM-Initial-Data-Gb       pic 9(9)v99.
000290     03  PM-Growth-Rate           pic 9(3)v9(4).
000300     03  PM-Pct-Large             pic v9(4).
000310     03  PM-Avg-Obj-Large-Kib     pic 9(7)v99.
000320     03  PM-Avg-Obj-Small-Kib     pic 9(3)v99.
000330     03  PM-Reads                 pic 9(12).
000340     03  PM-Writes                pic 9(12).
000350     03  PM-Access-Rates.
000360         05  PM-Acc-Standard      pic v9(4).
000370         05  PM-Acc-Nearline      pic v9(4).
000380         05  PM-Acc-Coldline      pic v9(4).
000390         05  PM-Acc-Archive       pic v9(4).
000400     03  PM-Terminal-Class        pic x(8).
000410         88  PM-Terminal-Nearline      value "NEARLINE".
000420         88  PM-Terminal-Archive       value "ARCHIVE ".
000430     03  PM-Lifecycle-Days.
000440         05  PM-Nl-Days           pic 9(4).
000450         05  PM-Cl-Days           pic 9(4).
000460         05  PM-Ar-Days           pic 9(4).
000470     03  PM-Param-Valid-Sw        pic x.
000480         88  PM-Param-Is-Valid         value "Y".
000490         88  PM-Param-Is-Invalid       value "N".
000500     03  filler                   pic x(323).
000510*
000520* Table views used by CS100 (month loop) and CS050 (validation).
000530* Same bytes as the groups above - do not add or remove a field
000540* in one without matching the other, see 02/02/26 note above.
000550*
000560 01  PM-Access-Rate-View  redefines  PM-Access-Rates.
000570     03  PM-Acc-Rate-Tbl          pic v9(4)  occurs 4.
000580*
000590 01  PM-Lifecycle-Day-View  redefines  PM-Lifecycle-Days.
000600     03  PM-Day-Tbl               pic 9(4)   occurs 3.
000610*
