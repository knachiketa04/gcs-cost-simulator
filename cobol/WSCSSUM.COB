000010*******************************************
000020*                                          *
000030*  Record Definition For The Strategy     *
000040*    Summary / Comparison Work Area       *
000050*     Working Storage Only, Not A File    *
000060*     Built by CS200, read by CS300       *
000070*******************************************
000080* Mirrors the old PY history record's QTD/YTD pairing - here it
000090* is AUTOCLASS/LIFECYCLE totals pairing instead of quarter/year.
000100*
000110* 15/01/26 vbc - Created.
000120* 28/01/26 vbc - SM-Winner widened to x(10) to hold "SIMILAR"
000130*                as well as the two strategy names.
000140* 05/02/26 vbc - SM-Final-Tier-Gb, SM-Archive-Util-Pct and
000150*                SM-Tier-Opt-Score made per-strategy (occurs 2) -
000160*                each strategy ends the run on its own tier mix,
000170*                a single shared copy was overwritten by whichever
000180*                strategy CS200 happened to accumulate last.
000190* 19/02/26 vbc - SM-Strategy-Cost-Component-View added so CS300 can
000200*                walk the five cost fields by subscript when it
000210*                applies the regional multiplier, instead of five
000220*                near-identical paragraphs.
000230*
000240 01  SM-Summary-Record.
000250     03  SM-Strategy-Totals-Both.
000260         05  SM-Autoclass-Totals.
000270             07  SM-Auto-Total-Cost       pic 9(12)v99.
000280             07  SM-Auto-Storage-Cost     pic 9(12)v99.
000290             07  SM-Auto-Api-Cost         pic 9(12)v99.
000300             07  SM-Auto-Special-Cost     pic 9(12)v99.
000310             07  SM-Auto-Avg-Monthly      pic 9(12)v99.
000320         05  SM-Lifecycle-Totals.
000330             07  SM-Life-Total-Cost       pic 9(12)v99.
000340             07  SM-Life-Storage-Cost     pic 9(12)v99.
000350             07  SM-Life-Api-Cost         pic 9(12)v99.
000360             07  SM-Life-Special-Cost     pic 9(12)v99.
000370             07  SM-Life-Avg-Monthly      pic 9(12)v99.
000380*    SM-Cost-Difference is auto total minus life total.
000390     03  SM-Cost-Difference           pic s9(12)v99.
000400     03  SM-Savings-Pct               pic 9(3)v99.
000410     03  SM-Winner                    pic x(10).
000420         88  SM-Winner-Autoclass          value "AUTOCLASS ".
000430         88  SM-Winner-Lifecycle          value "LIFECYCLE ".
000440         88  SM-Winner-Similar            value "SIMILAR   ".
000450*    Final tier mix is kept per strategy - subscript 1 Autoclass,
000460*    subscript 2 Lifecycle, same convention as SM-Strategy-Cost-Tbl.
000470     03  SM-Final-Tier-Gb-Both.
000480         05  SM-Autoclass-Final-Tier-Gb.
000490             07  SM-Final-Std-Gb-1    pic 9(12)v99.
000500             07  SM-Final-Nl-Gb-1     pic 9(12)v99.
000510             07  SM-Final-Cl-Gb-1     pic 9(12)v99.
000520             07  SM-Final-Ar-Gb-1     pic 9(12)v99.
000530         05  SM-Lifecycle-Final-Tier-Gb.
000540             07  SM-Final-Std-Gb-2    pic 9(12)v99.
000550             07  SM-Final-Nl-Gb-2     pic 9(12)v99.
000560             07  SM-Final-Cl-Gb-2     pic 9(12)v99.
000570             07  SM-Final-Ar-Gb-2     pic 9(12)v99.
000580     03  SM-Archive-Util-Pct-Both.
000590         05  SM-Archive-Util-Pct-1    pic 9(3)v99.
000600         05  SM-Archive-Util-Pct-2    pic 9(3)v99.
000610     03  SM-Tier-Opt-Score-Both.
000620         05  SM-Tier-Opt-Score-1      pic 9(3)v99.
000630         05  SM-Tier-Opt-Score-2      pic 9(3)v99.
000640*
000650* Header record for the report title line - carries the period
000660* and the strategy mode CS000 was run in (single or comparison).
000670*
000680 01  SM-Summary-Header.
000690     03  SM-Hdr-Months                pic 9(3).
000700     03  SM-Hdr-Mode                  pic x(10).
000710         88  SM-Hdr-Comparison-Mode       value "COMPARE   ".
000720         88  SM-Hdr-Autoclass-Only        value "AUTOCLASS ".
000730         88  SM-Hdr-Lifecycle-Only        value "LIFECYCLE ".
000740     03  filler                        pic x(40).
000750*
000760* Table view of the two strategies' cost components, used by
000770* CS200's comparison loop and CS300's cost-breakdown table.
000780*
000790 01  SM-Strategy-Totals-View  redefines  SM-Strategy-Totals-Both.
000800*    Autoclass is subscript 1, Lifecycle is subscript 2 - see
000810*    1000-Accumulate-Strategy in CS200 for how it is filled.
000820     03  SM-Strategy-Cost-Tbl          occurs 2.
000830         05  SM-Strat-Total-Cost       pic 9(12)v99.
000840         05  SM-Strat-Storage-Cost     pic 9(12)v99.
000850         05  SM-Strat-Api-Cost         pic 9(12)v99.
000860         05  SM-Strat-Special-Cost     pic 9(12)v99.
000870         05  SM-Strat-Avg-Monthly      pic 9(12)v99.
000880*
000890 01  SM-Final-Tier-Gb-View  redefines  SM-Final-Tier-Gb-Both.
000900     03  SM-Final-Tier-Strategy-Tbl    occurs 2.
000910         05  SM-Final-Tier-Gb-Tbl      pic 9(12)v99  occurs 4.
000920*
000930 01  SM-Archive-Util-Pct-View  redefines  SM-Archive-Util-Pct-Both.
000940     03  SM-Archive-Util-Pct-Tbl       pic 9(3)v99  occurs 2.
000950*
000960 01  SM-Tier-Opt-Score-View  redefines  SM-Tier-Opt-Score-Both.
000970     03  SM-Tier-Opt-Score-Tbl         pic 9(3)v99  occurs 2.
000980*
000990* Second view of the same cost totals, walked by component number
001000* instead of by name - CS300 uses this to apply the one region
001010* multiplier table to storage/api/special without five near copies
001020* of the same paragraph (1 Total, 2 Storage, 3 Api, 4 Special,
001030* 5 Avg Monthly - Total and Avg Monthly carry no region loading).
001040*
001050 01  SM-Strategy-Cost-Component-View  redefines  SM-Strategy-Totals-Both.
001060     03  SM-Strategy-Component-Row     occurs 2.
001070         05  SM-Strat-Component-Tbl    pic 9(12)v99  occurs 5.
001080*
