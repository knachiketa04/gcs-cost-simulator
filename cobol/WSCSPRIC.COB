000010*******************************************
000020*                                          *
000030*  Record Definition For The GCS Price    *
000040*      Table (Optional Override Card)     *
000050*     One record, fixed columns           *
000060*******************************************
000070* File size 200 bytes.
000080*
000090* If the PRICES file is missing or empty, CS000 moves in the
000100* GCS list-price defaults shown below before the sim is run -
000110* Ops only need to supply this card when quoting a discounted
000120* or future price list.
000130*
000140* 12/01/26 vbc - Created.
000150* 20/01/26 vbc - Split retrieval price group out on its own so
000160*                CS300 can foot a retrieval-cost column from it
000170*                without walking the whole record.
000180*
000190 01  PR-Price-Record.
000200     03  PR-Storage-Prices.
000210*        Dollars per GB per month, def .020000/.010000/.004000/.001200
000220         05  PR-Price-Standard    pic 9v9(6).
000230         05  PR-Price-Nearline    pic 9v9(6).
000240         05  PR-Price-Coldline    pic 9v9(6).
000250         05  PR-Price-Archive     pic 9v9(6).
000260     03  PR-Class-A-Price         pic 9v9(7).
000270     03  PR-Class-B-Price         pic 9v9(7).
000280     03  PR-Transition-Prices.
000290*        Dollars per object, def .0000200/.0000400/.0001000
000300         05  PR-Trans-Std-Nl      pic 9v9(7).
000310         05  PR-Trans-Nl-Cl       pic 9v9(7).
000320         05  PR-Trans-Cl-Ar       pic 9v9(7).
000330     03  PR-Autoclass-Fee         pic 9v9(4).
000340     03  PR-Retrieval-Prices.
000350*        Dollars per GB, def .0100/.0200/.0500 - no STANDARD entry
000360         05  PR-Retrieve-Nearline pic 9v9(4).
000370         05  PR-Retrieve-Coldline pic 9v9(4).
000380         05  PR-Retrieve-Archive  pic 9v9(4).
000390     03  filler                   pic x(138).
000400*
000410* Table views used by CS100's per-tier cost loops and by
000420* CS050's price-hierarchy check (rule 7, strictly decreasing).
000430*
000440 01  PR-Storage-Price-View  redefines  PR-Storage-Prices.
000450     03  PR-Storage-Price-Tbl     pic 9v9(6)  occurs 4.
000460*
000470 01  PR-Retrieval-Price-View  redefines  PR-Retrieval-Prices.
000480     03  PR-Retrieval-Price-Tbl   pic 9v9(4)  occurs 3.
000490*
